000100******************************************************************
000200* TICKET-REC                                                    *
000300*        COPYLIB(SVCDESK.COPYLIB(TCKTREC))                      *
000400* INBOUND SERVICE-DESK TICKET, ONE PER RECORD, AS DELIVERED BY  *
000500* THE INTAKE FEED FROM THE TICKETING FRONT END.                 *
000600******************************************************************
000700* CHANGE LOG                                                    *
000800* 03/11/97 RDH  ORIGINAL LAYOUT FOR THE CLASSIFICATION RUN      *
000900* 09/02/98 KLP  WIDENED TICKET-BODY TO 500 TO STOP TRUNCATION   *
001000*               COMPLAINTS FROM THE 1ST-LEVEL QUEUE  TKT-0231   *
001100* 01/06/99 RDH  Y2K - NO DATE FIELDS ON THIS RECORD, NO CHANGE  *
001200* 02/11/03 KLP  WIDENED TICKET-SENDER TO 60 - THE OLD 59-BYTE   *
001300*               FIELD WAS TRUNCATING THE LAST CHARACTER OF A    *
001400*               FULL-WIDTH SENDER ADDRESS.  FILLER BYTE FOLDED  *
001500*               INTO THE FIELD, RECORD LENGTH UNCHANGED.        *
001600*                                                     TKT-0302  *
001700******************************************************************
001800 01  TICKET-REC.
001900     05  TICKET-ID                  PIC X(10).
002000     05  TICKET-SUBJECT             PIC X(100).
002100     05  TICKET-BODY                PIC X(500).
002200     05  TICKET-SENDER-GRP.
002300         10  TICKET-SENDER          PIC X(60).
