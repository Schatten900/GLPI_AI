000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  TCKSANIT.
000400 AUTHOR. R HOLLOWAY.
000500 INSTALLATION. HELP DESK SYSTEMS - APPLICATIONS GROUP.
000600 DATE-WRITTEN. 03/11/97.
000700 DATE-COMPILED. 03/11/97.
000800 SECURITY. NON-CONFIDENTIAL.
000900 
001000******************************************************************
001100*REMARKS.
001200*
001300*          THIS SUBPROGRAM SCRUBS AN INCOMING SERVICE-DESK
001400*          TICKET'S SUBJECT, BODY AND SENDER ADDRESS BEFORE THE
001500*          TEXT EVER LEAVES THE BUILDING.  IT STRIPS HTML-LIKE
001600*          MARKUP, COLLAPSES WHITE SPACE, CUTS OFF MAIL
001700*          SIGNATURE BLOCKS, MASKS PERSONALLY-IDENTIFYING DATA
001800*          (E-MAILS, PHONE NUMBERS, CPF/CNPJ, CARD NUMBERS AND
001900*          IP ADDRESSES) AND TRUNCATES OVERLONG BODIES.
002000*
002100*          CALLED ONCE PER TICKET FROM TCKCLSS 250-SANITIZE-
002200*          TICKET.  NO FILE I/O OF ITS OWN.
002300*
002400******************************************************************
002500* CHANGE LOG                                                    *
002600* 03/11/97 RDH  ORIGINAL VERSION FOR THE CLASSIFICATION RUN     *
002700* 04/22/97 RDH  ADDED CNPJ AND CREDIT-CARD MASKING PATTERNS     *
002800*               PER SECURITY OFFICE REQUEST          TKT-0142  *
002900* 09/02/98 KLP  WIDENED BODY WORK AREA TO MATCH THE 500-BYTE    *
003000*               TICKET-BODY WIDEN                    TKT-0231  *
003100* 01/06/99 RDH  Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM,    *
003200*               NO CHANGE REQUIRED                             *
003300* 06/14/99 KLP  IP-ADDRESS MASKING ADDED - HELP DESK STAFF      *
003400*               WERE PASTING ROUTER DIAGNOSTICS INTO TICKETS    *
003500*               PER NETWORK GROUP REQUEST            TKT-0266  *
003600* 02/11/03 KLP  REPLY-PREFIX AND SIGNATURE-MARKER COMPARES ARE  *
003700*               NOW CASE-FOLDED (110/120/400) INSTEAD OF        *
003800*               ASSUMING THE INTAKE FEED PRE-FOLDS SUBJECT      *
003900*               TEXT; ADDED "RES:" REPLY PREFIX AND THE         *
004000*               "ESTA MENSAGEM..." CONFIDENTIALITY MARKER       *
004100*               PER HELP DESK QA FINDING             TKT-0301  *
004200* 03/04/03 KLP  410-CHECK-SIG-AT-POS WAS COMPARING THE FULL      *
004300*               30-BYTE PADDED MARKER FIELD, SO A SIGNATURE     *
004400*               MARKER FOLLOWED BY A NAME LINE NEVER MATCHED -   *
004500*               NOW COMPARES ONLY THE MARKER'S OWN LENGTH        *
004600*               (WS-SIG-LEN) AS A LEADING SUBSTRING.  ALSO       *
004700*               600-TRUNCATE-BODY WAS LEAVING THE TRAILING       *
004800*               SPACE IN FRONT OF "..." - 610 NOW BACKS UP ONE   *
004900*               MORE BYTE TO DROP IT.        HELP DESK  TKT-0304 *
005000* 03/11/03 JJ   410-CHECK-SIG-AT-POS WAS ACCEPTING "ATT" AS A     *
005100*               SIGNATURE MARKER ANYWHERE IT APPEARED, INCLUDING  *
005200*               INSIDE ORDINARY WORDS LIKE "ATTACHMENT" - ADDED   *
005300*               415-CHECK-SIG-BOUNDARY SO A MARKER ONLY COUNTS    *
005400*               WHEN IT IS NOT PRECEDED BY A LETTER/DIGIT AND IS  *
005500*               FOLLOWED BY A COMMA, A SPACE, OR END OF BODY      *
005600*                                                     TKT-0308    *
005700******************************************************************
005800 
005900 ENVIRONMENT DIVISION.
006000 CONFIGURATION SECTION.
006100 SOURCE-COMPUTER. IBM-390.
006200 OBJECT-COMPUTER. IBM-390.
006300 SPECIAL-NAMES.
006400     C01 IS TOP-OF-FORM.
006500 
006600 INPUT-OUTPUT SECTION.
006700 
006800 DATA DIVISION.
006900 FILE SECTION.
007000 
007100 WORKING-STORAGE SECTION.
007200 
007300******************************************************************
007400* SCANNING WORK AREAS - SHARED BY SUBJECT, BODY AND SENDER      *
007500* PASSES.  WS-SCAN-TEXT IS SIZED TO THE LARGEST FIELD WE EVER   *
007600* SCAN (THE 500-BYTE BODY).                                     *
007700******************************************************************
007800 01  WS-SCAN-AREA.
007900     05  WS-SCAN-TEXT               PIC X(500).
008000     05  WS-SCAN-LEN                PIC 9(3) COMP.
008100     05  FILLER                     PIC X(01).
008200 
008300 01  WS-SCAN-AREA-R REDEFINES WS-SCAN-AREA.
008400     05  WS-SCAN-CHARS              PIC X(01) OCCURS 505 TIMES
008500                                     INDEXED BY WS-SCN-IDX.
008600 
008700 01  WS-BUILD-AREA.
008800     05  WS-BUILD-TEXT              PIC X(600).
008900     05  WS-BUILD-LEN               PIC 9(3) COMP.
009000     05  FILLER                     PIC X(01).
009100 
009200 01  WS-BUILD-AREA-R REDEFINES WS-BUILD-AREA.
009300     05  WS-BUILD-CHARS             PIC X(01) OCCURS 604 TIMES
009400                                     INDEXED BY WS-BLD-IDX.
009500 
009600 01  WS-MATCH-FIELDS.
009700     05  WS-MATCH-LEN               PIC 9(3) COMP.
009800     05  WS-MATCH-TOKEN             PIC X(07).
009900     05  WS-MATCH-TOK-LEN           PIC 9(1) COMP.
010000     05  WS-SCAN-POS                PIC 9(3) COMP.
010100     05  WS-WORK-POS                PIC 9(3) COMP.
010200     05  WS-GROUP-NBR               PIC 9(2) COMP.
010300     05  WS-DIGIT-CNT               PIC 9(2) COMP.
010400     05  WS-GROUP-SIZE              PIC 9(1) COMP.
010500     05  WS-GROUP-SEPS              PIC X(03).
010600     05  FILLER                     PIC X(02).
010700
010800******************************************************************
010900* SCRATCH FIELDS FOR CASE-FOLDED COMPARES.  THESE HOLD A          *
011000* THROWAWAY UPPER-CASED COPY OF A SMALL PIECE OF THE SUBJECT SO   *
011100* 111/120 CAN MATCH CASE-INSENSITIVE WITHOUT FOLDING (AND SO      *
011200* LOSING THE ORIGINAL CASE OF) WS-BUILD-TEXT ITSELF.              *
011300******************************************************************
011400 77  WS-FOLD-WORD                   PIC X(07) VALUE SPACES.
011500 77  WS-FOLD-PFX                    PIC X(06) VALUE SPACES.
011600 77  WS-SIG-NEXT-POS                PIC 9(03) COMP VALUE 0.
011700******************************************************************
011800* SIGNATURE-MARKER TABLE - COMPILED IN.  REBUILT AS AN OCCURS   *
011900* TABLE BELOW SO 400-STRIP-SIGNATURE CAN SEARCH IT.  EACH ENTRY *
012000* CARRIES ITS OWN MARKER LENGTH (WS-SIG-LEN) SO 410 CAN MATCH   *
012100* THE MARKER AS A LEADING SUBSTRING INSTEAD OF REQUIRING THE    *
012200* FULL 30-BYTE SPACE-PADDED FIELD TO MATCH - A SIGNATURE BLOCK  *
012300* ALMOST ALWAYS HAS A NAME OR TITLE LINE FOLLOWING THE MARKER,  *
012400* NOT 30 BYTES OF NOTHING.                          TKT-0304    *
012500* KLP 2003 ADD - "ESTA MENSAGEM..." CONFIDENTIALITY BANNER      *
012600* ADDED WITH THE OTHER FOUR MARKERS BELOW.       TKT-0301       *
012700******************************************************************
012800 01  WS-SIG-MARKER-VALUES.
012900     05  FILLER  PIC X(32) VALUE "14ENVIADO DO MEU                ".
013000     05  FILLER  PIC X(32) VALUE "12SENT FROM MY                  ".
013100     05  FILLER  PIC X(32) VALUE "14ATENCIOSAMENTE                ".
013200     05  FILLER  PIC X(32) VALUE "03ATT                           ".
013300     05  FILLER  PIC X(32) VALUE "28ESTA MENSAGEM E CONFIDENCIAL  ".
013400
013500 01  WS-SIG-MARKER-TABLE REDEFINES WS-SIG-MARKER-VALUES.
013600     05  WS-SIG-ENTRY OCCURS 5 TIMES INDEXED BY WS-SIG-IDX.
013700         10  WS-SIG-LEN             PIC 9(02).
013800         10  WS-SIG-TEXT            PIC X(30).
013900
014000 01  WS-REPLY-PREFIX-VALUES.
014100     05  FILLER  PIC X(06) VALUE "RE:   ".
014200     05  FILLER  PIC X(06) VALUE "FW:   ".
014300     05  FILLER  PIC X(06) VALUE "FWD:  ".
014400     05  FILLER  PIC X(06) VALUE "ENC:  ".
014500     05  FILLER  PIC X(06) VALUE "RES:  ".
014600
014700 01  WS-REPLY-PREFIX-TABLE REDEFINES WS-REPLY-PREFIX-VALUES.
014800     05  WS-RPFX-ENTRY OCCURS 5 TIMES INDEXED BY WS-RPFX-IDX.
014900         10  WS-RPFX-TEXT           PIC X(06).
015000 
015100 01  WS-MISC-SWITCHES.
015200     05  WS-DONE-SW                 PIC X(01) VALUE "N".
015300         88  WS-SCAN-DONE               VALUE "Y".
015400     05  WS-FOUND-SW                PIC X(01) VALUE "N".
015500         88  WS-MARKER-FOUND            VALUE "Y".
015600     05  WS-GROUP-OK-SW             PIC X(01) VALUE "N".
015700         88  WS-GROUP-IS-OK             VALUE "Y".
015800     05  WS-SIG-FOUND-SW            PIC X(01) VALUE "N".
015900         88  WS-SIG-WAS-FOUND           VALUE "Y".
016000     05  WS-SIG-BOUND-SW            PIC X(01) VALUE "N".
016100         88  WS-SIG-BOUND-OK            VALUE "Y".
016200     05  FILLER                     PIC X(01).
016300 
016400 01  WS-CONSTANTS.
016500     05  WS-BODY-MAX                PIC 9(3) VALUE 300.
016600     05  WS-BODY-MIN                PIC 9(3) VALUE 200.
016700 
016800 LINKAGE SECTION.
016900 01  LK-SANIT-PARMS.
017000     05  LK-RAW-SUBJECT             PIC X(100).
017100     05  LK-RAW-BODY                PIC X(500).
017200     05  LK-RAW-SENDER              PIC X(60).
017300     05  LK-SAN-SUBJECT             PIC X(100).
017400     05  LK-SAN-BODY                PIC X(300).
017500     05  LK-SAN-SENDER              PIC X(60).
017600     05  FILLER                     PIC X(02).
017700 
017800 PROCEDURE DIVISION USING LK-SANIT-PARMS.
017900 
018000 0000-MAIN.
018100     PERFORM 100-SANITIZE-SUBJECT THRU 100-EXIT.
018200     PERFORM 200-SANITIZE-BODY THRU 200-EXIT.
018300     PERFORM 500-MASK-SENDER THRU 500-EXIT.
018400     GOBACK.
018500 
018600******************************************************************
018700* 100-SANITIZE-SUBJECT - STRIP TICKET-NUMBER PREFIXES, ONE      *
018800* LEADING REPLY/FORWARD TAG, MASK PII, TRIM.                    *
018900******************************************************************
019000 100-SANITIZE-SUBJECT.
019100     MOVE SPACES TO LK-SAN-SUBJECT.
019200     IF LK-RAW-SUBJECT = SPACES
019300         GO TO 100-EXIT.
019400 
019500     MOVE LK-RAW-SUBJECT TO WS-BUILD-TEXT.
019600     MOVE 100 TO WS-BUILD-LEN.
019700 
019800     PERFORM 110-STRIP-TICKET-PREFIX THRU 110-EXIT.
019900     PERFORM 120-STRIP-REPLY-PREFIX THRU 120-EXIT.
020000 
020100     MOVE WS-BUILD-TEXT(1:WS-BUILD-LEN) TO WS-SCAN-TEXT.
020200     MOVE WS-BUILD-LEN TO WS-SCAN-LEN.
020300     PERFORM 300-MASK-PII THRU 300-EXIT.
020400 
020500     MOVE WS-BUILD-TEXT(1:WS-BUILD-LEN) TO WS-SCAN-TEXT.
020600     MOVE WS-BUILD-LEN TO WS-SCAN-LEN.
020700     PERFORM 900-TRIM-SCAN-TEXT THRU 900-EXIT.
020800     MOVE WS-SCAN-TEXT(1:100) TO LK-SAN-SUBJECT.
020900 100-EXIT.
021000     EXIT.
021100 
021200******************************************************************
021300* 110 - REMOVE [Ticket#nnn] OR Ticket#nnn: ANYWHERE IN SUBJECT  *
021400******************************************************************
021500 110-STRIP-TICKET-PREFIX.
021600     MOVE 1 TO WS-SCAN-POS.
021700     MOVE "N" TO WS-DONE-SW.
021800     PERFORM 111-SCAN-FOR-TICKET-TAG THRU 111-EXIT
021900         UNTIL WS-SCAN-DONE.
022000 110-EXIT.
022100     EXIT.
022200 
022300 111-SCAN-FOR-TICKET-TAG.
022400     IF WS-SCAN-POS > WS-BUILD-LEN OR WS-SCAN-POS > 90
022500         MOVE "Y" TO WS-DONE-SW
022600         GO TO 111-EXIT.
022700 
022800     IF WS-BUILD-TEXT(WS-SCAN-POS:1) = "["
022900         MOVE WS-BUILD-TEXT(WS-SCAN-POS:8) TO WS-MATCH-TOKEN
023000         INSPECT WS-MATCH-TOKEN CONVERTING
023100             "abcdefghijklmnopqrstuvwxyz" TO
023200             "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
023300         IF WS-MATCH-TOKEN(1:7) = "[TICKET"
023400             PERFORM 112-CUT-TICKET-TAG THRU 112-EXIT
023500             GO TO 111-EXIT
023600         END-IF
023700     END-IF.
023800
023900     MOVE WS-BUILD-TEXT(WS-SCAN-POS:7) TO WS-FOLD-WORD.
024000     INSPECT WS-FOLD-WORD CONVERTING
024100         "abcdefghijklmnopqrstuvwxyz" TO
024200         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
024300
024400     IF WS-FOLD-WORD = "TICKET#"
024500         PERFORM 112-CUT-TICKET-TAG THRU 112-EXIT
024600         GO TO 111-EXIT
024700     END-IF.
024800 
024900     ADD 1 TO WS-SCAN-POS.
025000 111-EXIT.
025100     EXIT.
025200 
025300******************************************************************
025400* 112 - HAVING FOUND THE START OF A TICKET TAG AT WS-SCAN-POS,  *
025500* FIND ITS END ("]", ":" OR A TRAILING SPACE) AND CLOSE THE GAP *
025600* BY DROPPING THE TAG OUT OF WS-BUILD-TEXT.                     *
025700******************************************************************
025800 112-CUT-TICKET-TAG.
025900     MOVE WS-SCAN-POS TO WS-WORK-POS.
026000     MOVE "N" TO WS-DONE-SW.
026100     PERFORM 113-ADVANCE-PAST-TAG THRU 113-EXIT
026200         UNTIL WS-SCAN-DONE.
026300 
026400     MOVE WS-BUILD-LEN TO WS-SCAN-LEN.
026500     SUBTRACT WS-WORK-POS FROM WS-SCAN-LEN.
026600     ADD 1 TO WS-SCAN-LEN.
026700     MOVE WS-BUILD-TEXT(WS-WORK-POS:WS-SCAN-LEN) TO WS-SCAN-TEXT.
026800     MOVE WS-SCAN-TEXT(1:WS-SCAN-LEN) TO
026900         WS-BUILD-TEXT(WS-SCAN-POS:WS-SCAN-LEN).
027000     COMPUTE WS-BUILD-LEN =
027100         WS-SCAN-POS + WS-SCAN-LEN - 1.
027200 112-EXIT.
027300     EXIT.
027400 
027500 113-ADVANCE-PAST-TAG.
027600     IF WS-WORK-POS > WS-BUILD-LEN
027700         MOVE "Y" TO WS-DONE-SW
027800         GO TO 113-EXIT.
027900     IF WS-BUILD-TEXT(WS-WORK-POS:1) = "]"
028000         ADD 1 TO WS-WORK-POS
028100         MOVE "Y" TO WS-DONE-SW
028200         GO TO 113-EXIT.
028300     IF WS-BUILD-TEXT(WS-WORK-POS:1) = ":"
028400         ADD 1 TO WS-WORK-POS
028500         IF WS-BUILD-TEXT(WS-WORK-POS:1) = SPACE
028600             ADD 1 TO WS-WORK-POS
028700         END-IF
028800         MOVE "Y" TO WS-DONE-SW
028900         GO TO 113-EXIT.
029000     IF WS-BUILD-TEXT(WS-WORK-POS:1) = SPACE
029100         AND WS-WORK-POS NOT = WS-SCAN-POS
029200         MOVE "Y" TO WS-DONE-SW
029300         GO TO 113-EXIT.
029400     ADD 1 TO WS-WORK-POS.
029500 113-EXIT.
029600     EXIT.
029700 
029800******************************************************************
029900* 120 - REMOVE ONE LEADING REPLY/FORWARD PREFIX (RE:/FW:/FWD:/  *
030000* ENC:/RES:) AT THE VERY START OF THE SUBJECT, CASE-INSENSITIVE.*
030100* KLP 2003 - THE OLD ASSUMPTION THAT THE INTAKE FEED PRE-FOLDS  *
030200* CASE DID NOT HOLD UP (SEE TKT-0301) - WE NOW FOLD OUR OWN     *
030300* THROWAWAY COPY OF THE FIRST 6 BYTES BEFORE COMPARING.         *
030400******************************************************************
030500 120-STRIP-REPLY-PREFIX.
030600     MOVE WS-BUILD-TEXT(1:6) TO WS-FOLD-PFX.
030700     INSPECT WS-FOLD-PFX CONVERTING
030800         "abcdefghijklmnopqrstuvwxyz" TO
030900         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
031000     SET WS-RPFX-IDX TO 1.
031100     SEARCH WS-RPFX-ENTRY
031200         AT END
031300             CONTINUE
031400         WHEN WS-FOLD-PFX = WS-RPFX-TEXT(WS-RPFX-IDX)
031500             PERFORM 121-CUT-REPLY-PREFIX THRU 121-EXIT
031600     END-SEARCH.
031700 120-EXIT.
031800     EXIT.
031900 
032000 121-CUT-REPLY-PREFIX.
032100     MOVE 1 TO WS-WORK-POS.
032200     PERFORM 122-SKIP-COLON-AND-BLANKS THRU 122-EXIT
032300         UNTIL WS-BUILD-TEXT(WS-WORK-POS:1) NOT = ":"
032400         AND WS-BUILD-TEXT(WS-WORK-POS:1) NOT = SPACE.
032500     SUBTRACT WS-WORK-POS FROM WS-BUILD-LEN GIVING WS-SCAN-LEN.
032600     ADD 1 TO WS-SCAN-LEN.
032700     MOVE WS-BUILD-TEXT(WS-WORK-POS:WS-SCAN-LEN) TO WS-SCAN-TEXT.
032800     MOVE SPACES TO WS-BUILD-TEXT.
032900     MOVE WS-SCAN-TEXT(1:WS-SCAN-LEN) TO WS-BUILD-TEXT.
033000     MOVE WS-SCAN-LEN TO WS-BUILD-LEN.
033100 121-EXIT.
033200     EXIT.
033300 
033400******************************************************************
033500* 122 - ADVANCES OVER THE COLON THAT FOLLOWED THE MATCHED       *
033600* REPLY-PREFIX AND ANY BLANKS AFTER IT.                         *
033700******************************************************************
033800 122-SKIP-COLON-AND-BLANKS.
033900     ADD 1 TO WS-WORK-POS.
034000 122-EXIT.
034100     EXIT.
034200 
034300******************************************************************
034400* 200-SANITIZE-BODY - MARKUP STRIP, WHITESPACE COLLAPSE,        *
034500* SIGNATURE STRIP, PII MASK, TRUNCATE.                          *
034600******************************************************************
034700 200-SANITIZE-BODY.
034800     MOVE SPACES TO LK-SAN-BODY.
034900     IF LK-RAW-BODY = SPACES
035000         GO TO 200-EXIT.
035100 
035200     MOVE LK-RAW-BODY TO WS-SCAN-TEXT.
035300     MOVE 500 TO WS-SCAN-LEN.
035400 
035500     PERFORM 210-STRIP-MARKUP THRU 210-EXIT.
035600     PERFORM 220-COLLAPSE-WHITESPACE THRU 220-EXIT.
035700     PERFORM 400-STRIP-SIGNATURE THRU 400-EXIT.
035800 
035900     MOVE WS-BUILD-TEXT(1:WS-BUILD-LEN) TO WS-SCAN-TEXT.
036000     MOVE WS-BUILD-LEN TO WS-SCAN-LEN.
036100     PERFORM 300-MASK-PII THRU 300-EXIT.
036200 
036300     MOVE WS-BUILD-TEXT(1:WS-BUILD-LEN) TO WS-SCAN-TEXT.
036400     MOVE WS-BUILD-LEN TO WS-SCAN-LEN.
036500     PERFORM 900-TRIM-SCAN-TEXT THRU 900-EXIT.
036600     PERFORM 600-TRUNCATE-BODY THRU 600-EXIT.
036700 
036800     MOVE WS-SCAN-TEXT(1:300) TO LK-SAN-BODY.
036900 200-EXIT.
037000     EXIT.
037100 
037200******************************************************************
037300* 210 - DELETE EVERY "<" ... FIRST FOLLOWING ">" (MARKUP TAGS)  *
037400******************************************************************
037500 210-STRIP-MARKUP.
037600     MOVE 0 TO WS-BUILD-LEN.
037700     MOVE 1 TO WS-SCAN-POS.
037800     MOVE "N" TO WS-DONE-SW.
037900     PERFORM 211-COPY-OR-SKIP-TAG THRU 211-EXIT
038000         UNTIL WS-SCAN-DONE.
038100 210-EXIT.
038200     EXIT.
038300 
038400 211-COPY-OR-SKIP-TAG.
038500     IF WS-SCAN-POS > WS-SCAN-LEN
038600         MOVE "Y" TO WS-DONE-SW
038700         GO TO 211-EXIT.
038800 
038900     IF WS-SCAN-CHARS(WS-SCAN-POS) = "<"
039000         MOVE WS-SCAN-POS TO WS-WORK-POS
039100         PERFORM 212-ADVANCE-TO-CLOSE-ANGLE THRU 212-EXIT
039200             UNTIL WS-WORK-POS > WS-SCAN-LEN
039300             OR WS-SCAN-CHARS(WS-WORK-POS) = ">"
039400         IF WS-WORK-POS <= WS-SCAN-LEN
039500             ADD 1 TO WS-WORK-POS
039600         END-IF
039700         MOVE WS-WORK-POS TO WS-SCAN-POS
039800         GO TO 211-EXIT
039900     END-IF.
040000 
040100     ADD 1 TO WS-BUILD-LEN.
040200     MOVE WS-SCAN-CHARS(WS-SCAN-POS) TO
040300         WS-BUILD-CHARS(WS-BUILD-LEN).
040400     ADD 1 TO WS-SCAN-POS.
040500 211-EXIT.
040600     EXIT.
040700 
040800 212-ADVANCE-TO-CLOSE-ANGLE.
040900     ADD 1 TO WS-WORK-POS.
041000 212-EXIT.
041100     EXIT.
041200 
041300******************************************************************
041400* 220 - COLLAPSE RUNS OF WHITE SPACE (SPACE / TAB / LINE-BREAK  *
041500* PLACEHOLDER X'15') TO A SINGLE SPACE.  LINE BREAKS ARRIVE     *
041600* FROM THE FRONT END AS X'15' (NEW-LINE SUBSTITUTE CHARACTER)   *
041700* SINCE FLAT QSAM RECORDS CARRY NO REAL LINE-FEEDS.             *
041800******************************************************************
041900 220-COLLAPSE-WHITESPACE.
042000     MOVE WS-BUILD-TEXT(1:WS-BUILD-LEN) TO WS-SCAN-TEXT.
042100     MOVE WS-BUILD-LEN TO WS-SCAN-LEN.
042200     MOVE 0 TO WS-BUILD-LEN.
042300     MOVE "N" TO WS-FOUND-SW.
042400     PERFORM 221-COLLAPSE-ONE-CHAR THRU 221-EXIT
042500         VARYING WS-SCAN-POS FROM 1 BY 1
042600         UNTIL WS-SCAN-POS > WS-SCAN-LEN.
042700 220-EXIT.
042800     EXIT.
042900 
043000 221-COLLAPSE-ONE-CHAR.
043100     IF WS-SCAN-CHARS(WS-SCAN-POS) = SPACE
043200         OR WS-SCAN-CHARS(WS-SCAN-POS) = X"15"
043300         OR WS-SCAN-CHARS(WS-SCAN-POS) = X"09"
043400         IF WS-MARKER-FOUND
043500             CONTINUE
043600         ELSE
043700             ADD 1 TO WS-BUILD-LEN
043800             MOVE SPACE TO WS-BUILD-CHARS(WS-BUILD-LEN)
043900             MOVE "Y" TO WS-FOUND-SW
044000         END-IF
044100     ELSE
044200         ADD 1 TO WS-BUILD-LEN
044300         MOVE WS-SCAN-CHARS(WS-SCAN-POS) TO
044400             WS-BUILD-CHARS(WS-BUILD-LEN)
044500         MOVE "N" TO WS-FOUND-SW
044600     END-IF.
044700 221-EXIT.
044800     EXIT.
044900 
045000******************************************************************
045100* 300-MASK-PII - LEFT-TO-RIGHT SCAN OF WS-SCAN-TEXT LOOKING,    *
045200* AT EACH POSITION, FOR AN E-MAIL, PHONE, CPF, CNPJ, CARD OR    *
045300* IP PATTERN, IN THAT ORDER.  RESULT REBUILT INTO WS-BUILD-     *
045400* TEXT / WS-BUILD-LEN.                                          *
045500******************************************************************
045600 300-MASK-PII.
045700     MOVE 0 TO WS-BUILD-LEN.
045800     MOVE 1 TO WS-SCAN-POS.
045900     MOVE "N" TO WS-DONE-SW.
046000     PERFORM 305-MASK-ONE-POSITION THRU 305-EXIT
046100         UNTIL WS-SCAN-DONE.
046200 300-EXIT.
046300     EXIT.
046400 
046500 305-MASK-ONE-POSITION.
046600     IF WS-SCAN-POS > WS-SCAN-LEN
046700         MOVE "Y" TO WS-DONE-SW
046800         GO TO 305-EXIT.
046900 
047000     PERFORM 310-MATCH-EMAIL THRU 310-EXIT.
047100     IF WS-MATCH-LEN > 0
047200         PERFORM 380-APPEND-TOKEN THRU 380-EXIT
047300         GO TO 305-EXIT.
047400 
047500     PERFORM 320-MATCH-PHONE THRU 320-EXIT.
047600     IF WS-MATCH-LEN > 0
047700         PERFORM 380-APPEND-TOKEN THRU 380-EXIT
047800         GO TO 305-EXIT.
047900 
048000     PERFORM 330-MATCH-CPF THRU 330-EXIT.
048100     IF WS-MATCH-LEN > 0
048200         PERFORM 380-APPEND-TOKEN THRU 380-EXIT
048300         GO TO 305-EXIT.
048400 
048500     PERFORM 340-MATCH-CNPJ THRU 340-EXIT.
048600     IF WS-MATCH-LEN > 0
048700         PERFORM 380-APPEND-TOKEN THRU 380-EXIT
048800         GO TO 305-EXIT.
048900 
049000     PERFORM 350-MATCH-CARD THRU 350-EXIT.
049100     IF WS-MATCH-LEN > 0
049200         PERFORM 380-APPEND-TOKEN THRU 380-EXIT
049300         GO TO 305-EXIT.
049400 
049500     PERFORM 360-MATCH-IP THRU 360-EXIT.
049600     IF WS-MATCH-LEN > 0
049700         PERFORM 380-APPEND-TOKEN THRU 380-EXIT
049800         GO TO 305-EXIT.
049900 
050000******************************************************************
050100* NO PATTERN MATCHED HERE - COPY ONE CHARACTER AND MOVE ON      *
050200******************************************************************
050300     ADD 1 TO WS-BUILD-LEN.
050400     MOVE WS-SCAN-CHARS(WS-SCAN-POS) TO
050500         WS-BUILD-CHARS(WS-BUILD-LEN).
050600     ADD 1 TO WS-SCAN-POS.
050700 305-EXIT.
050800     EXIT.
050900 
051000 380-APPEND-TOKEN.
051100     ADD 1 TO WS-BUILD-LEN.
051200     MOVE "[" TO WS-BUILD-CHARS(WS-BUILD-LEN).
051300     MOVE WS-MATCH-TOKEN(1:WS-MATCH-TOK-LEN) TO
051400         WS-BUILD-TEXT(WS-BUILD-LEN + 1:WS-MATCH-TOK-LEN).
051500     ADD WS-MATCH-TOK-LEN TO WS-BUILD-LEN.
051600     ADD 1 TO WS-BUILD-LEN.
051700     MOVE "]" TO WS-BUILD-CHARS(WS-BUILD-LEN).
051800     ADD WS-MATCH-LEN TO WS-SCAN-POS.
051900 380-EXIT.
052000     EXIT.
052100 
052200******************************************************************
052300* 310 - E-MAIL: A RUN OF NON-BLANK CHARACTERS CONTAINING "@" AT *
052400* POSITION > 1 OF THE RUN, THE RUN BEGINNING AT A WORD          *
052500* BOUNDARY AND AT LEAST 3 CHARACTERS LONG.                      *
052600******************************************************************
052700 310-MATCH-EMAIL.
052800     MOVE 0 TO WS-MATCH-LEN.
052900     MOVE "EMAIL  " TO WS-MATCH-TOKEN.
053000     MOVE 5 TO WS-MATCH-TOK-LEN.
053100     IF WS-SCAN-POS NOT = 1
053200         IF WS-SCAN-CHARS(WS-SCAN-POS - 1) NOT = SPACE
053300             GO TO 310-EXIT
053400         END-IF
053500     END-IF.
053600 
053700     MOVE WS-SCAN-POS TO WS-WORK-POS.
053800     MOVE "N" TO WS-FOUND-SW.
053900     PERFORM 311-SCAN-EMAIL-WORD THRU 311-EXIT
054000         UNTIL WS-WORK-POS > WS-SCAN-LEN
054100         OR WS-SCAN-CHARS(WS-WORK-POS) = SPACE.
054200 
054300     IF NOT WS-MARKER-FOUND
054400         GO TO 310-EXIT.
054500     IF (WS-WORK-POS - WS-SCAN-POS) < 3
054600         GO TO 310-EXIT.
054700     MOVE (WS-WORK-POS - WS-SCAN-POS) TO WS-MATCH-LEN.
054800 310-EXIT.
054900     EXIT.
055000 
055100 311-SCAN-EMAIL-WORD.
055200     IF WS-SCAN-CHARS(WS-WORK-POS) = "@"
055300         AND WS-WORK-POS NOT = WS-SCAN-POS
055400         MOVE "Y" TO WS-FOUND-SW.
055500     ADD 1 TO WS-WORK-POS.
055600 311-EXIT.
055700     EXIT.
055800 
055900******************************************************************
056000* 320 - PHONE: A RUN OF DIGITS AND THE SEPARATORS "( ) - +" AND *
056100* BLANK, AT LEAST 10 DIGITS DEEP, STARTING WITH "(", "+" OR A   *
056200* DIGIT.  COVERS BOTH THE BRAZILIAN (dd) dddd[d]-dddd FORM AND  *
056300* A LOOSE INTERNATIONAL FORM.                                   *
056400******************************************************************
056500 320-MATCH-PHONE.
056600     MOVE 0 TO WS-MATCH-LEN.
056700     MOVE "PHONE  " TO WS-MATCH-TOKEN.
056800     MOVE 5 TO WS-MATCH-TOK-LEN.
056900     IF WS-SCAN-CHARS(WS-SCAN-POS) NOT = "(" AND
057000         WS-SCAN-CHARS(WS-SCAN-POS) NOT = "+" AND
057100         WS-SCAN-CHARS(WS-SCAN-POS) IS NOT NUMERIC
057200         GO TO 320-EXIT.
057300 
057400     MOVE WS-SCAN-POS TO WS-WORK-POS.
057500     MOVE 0 TO WS-DIGIT-CNT.
057600     MOVE "N" TO WS-DONE-SW.
057700     PERFORM 321-COUNT-PHONE-CHARS THRU 321-EXIT
057800         UNTIL WS-SCAN-DONE.
057900     IF WS-DIGIT-CNT >= 10
058000         MOVE (WS-WORK-POS - WS-SCAN-POS) TO WS-MATCH-LEN.
058100 320-EXIT.
058200     EXIT.
058300 
058400 321-COUNT-PHONE-CHARS.
058500     IF WS-WORK-POS > WS-SCAN-LEN
058600         MOVE "Y" TO WS-DONE-SW
058700         GO TO 321-EXIT.
058800     IF WS-SCAN-CHARS(WS-WORK-POS) IS NUMERIC
058900         ADD 1 TO WS-DIGIT-CNT
059000         ADD 1 TO WS-WORK-POS
059100         GO TO 321-EXIT.
059200     IF WS-SCAN-CHARS(WS-WORK-POS) = "(" OR ")" OR "-" OR " "
059300         OR "+"
059400         ADD 1 TO WS-WORK-POS
059500         GO TO 321-EXIT.
059600     MOVE "Y" TO WS-DONE-SW.
059700 321-EXIT.
059800     EXIT.
059900 
060000******************************************************************
060100* 330 - CPF: 11 DIGITS, OPTIONAL PUNCTUATION ddd.ddd.ddd-dd     *
060200******************************************************************
060300 330-MATCH-CPF.
060400     MOVE 0 TO WS-MATCH-LEN.
060500     MOVE "CPF    " TO WS-MATCH-TOKEN.
060600     MOVE 3 TO WS-MATCH-TOK-LEN.
060700     PERFORM 331-COUNT-DIGIT-GROUP THRU 331-EXIT.
060800     IF WS-DIGIT-CNT = 11
060900         MOVE (WS-WORK-POS - WS-SCAN-POS) TO WS-MATCH-LEN.
061000 330-EXIT.
061100     EXIT.
061200 
061300******************************************************************
061400* 340 - CNPJ: 14 DIGITS, OPTIONAL PUNCTUATION dd.ddd.ddd/dddd-dd*
061500******************************************************************
061600 340-MATCH-CNPJ.
061700     MOVE 0 TO WS-MATCH-LEN.
061800     MOVE "CNPJ   " TO WS-MATCH-TOKEN.
061900     MOVE 4 TO WS-MATCH-TOK-LEN.
062000     PERFORM 331-COUNT-DIGIT-GROUP THRU 331-EXIT.
062100     IF WS-DIGIT-CNT = 14
062200         MOVE (WS-WORK-POS - WS-SCAN-POS) TO WS-MATCH-LEN.
062300 340-EXIT.
062400     EXIT.
062500 
062600******************************************************************
062700* 331 - SHARED HELPER FOR 330/340: STARTING AT WS-SCAN-POS,     *
062800* COUNT HOW MANY DIGITS APPEAR BEFORE THE RUN IS BROKEN BY      *
062900* ANYTHING OTHER THAN A DIGIT, ".", "-" OR "/".  DIGIT COUNT    *
063000* RETURNED IN WS-DIGIT-CNT, END POSITION IN WS-WORK-POS.        *
063100******************************************************************
063200 331-COUNT-DIGIT-GROUP.
063300     MOVE WS-SCAN-POS TO WS-WORK-POS.
063400     MOVE 0 TO WS-DIGIT-CNT.
063500     MOVE "N" TO WS-DONE-SW.
063600     PERFORM 332-COUNT-ONE-DIGIT-CHAR THRU 332-EXIT
063700         UNTIL WS-SCAN-DONE.
063800 331-EXIT.
063900     EXIT.
064000 
064100 332-COUNT-ONE-DIGIT-CHAR.
064200     IF WS-WORK-POS > WS-SCAN-LEN
064300         MOVE "Y" TO WS-DONE-SW
064400         GO TO 332-EXIT.
064500     IF WS-SCAN-CHARS(WS-WORK-POS) IS NUMERIC
064600         ADD 1 TO WS-DIGIT-CNT
064700         ADD 1 TO WS-WORK-POS
064800         GO TO 332-EXIT.
064900     IF WS-SCAN-CHARS(WS-WORK-POS) = "." OR "-" OR "/"
065000         ADD 1 TO WS-WORK-POS
065100         GO TO 332-EXIT.
065200     MOVE "Y" TO WS-DONE-SW.
065300 332-EXIT.
065400     EXIT.
065500 
065600******************************************************************
065700* 350 - CREDIT CARD: 4 GROUPS OF 4 DIGITS, OPTIONAL "-"/"."/" " *
065800* BETWEEN GROUPS.  USES THE SHARED 4-GROUP WALKER AT 370, WITH  *
065900* WS-GROUP-SIZE SET TO 4 DIGITS PER GROUP AND "-.  " AS THE     *
066000* ALLOWED SEPARATOR CLASS.                                      *
066100******************************************************************
066200 350-MATCH-CARD.
066300     MOVE 0 TO WS-MATCH-LEN.
066400     MOVE "CARD   " TO WS-MATCH-TOKEN.
066500     MOVE 4 TO WS-MATCH-TOK-LEN.
066600     MOVE 4 TO WS-GROUP-SIZE.
066700     MOVE "-. " TO WS-GROUP-SEPS.
066800     PERFORM 370-MATCH-4-GROUPS THRU 370-EXIT.
066900     IF WS-GROUP-IS-OK
067000         MOVE (WS-WORK-POS - WS-SCAN-POS) TO WS-MATCH-LEN.
067100 350-EXIT.
067200     EXIT.
067300 
067400******************************************************************
067500* 360 - IPV4 ADDRESS: 4 DOT-SEPARATED GROUPS OF 1-3 DIGITS, AT  *
067600* A WORD BOUNDARY.  USES THE SAME 4-GROUP WALKER AS 350, WITH   *
067700* A VARIABLE GROUP SIZE (1-3 DIGITS) AND "." AS THE ONLY        *
067800* ALLOWED SEPARATOR.                                            *
067900******************************************************************
068000 360-MATCH-IP.
068100     MOVE 0 TO WS-MATCH-LEN.
068200     MOVE "IP     " TO WS-MATCH-TOKEN.
068300     MOVE 2 TO WS-MATCH-TOK-LEN.
068400     IF WS-SCAN-CHARS(WS-SCAN-POS) IS NOT NUMERIC
068500         GO TO 360-EXIT.
068600     IF WS-SCAN-POS NOT = 1
068700         IF WS-SCAN-CHARS(WS-SCAN-POS - 1) IS NUMERIC
068800             OR WS-SCAN-CHARS(WS-SCAN-POS - 1) = "."
068900             GO TO 360-EXIT
069000         END-IF
069100     END-IF.
069200     MOVE 0 TO WS-GROUP-SIZE.
069300     MOVE "." TO WS-GROUP-SEPS.
069400     PERFORM 370-MATCH-4-GROUPS THRU 370-EXIT.
069500     IF WS-GROUP-IS-OK
069600         MOVE (WS-WORK-POS - WS-SCAN-POS) TO WS-MATCH-LEN.
069700 360-EXIT.
069800     EXIT.
069900 
070000******************************************************************
070100* 370 - SHARED 4-GROUP WALKER FOR 350 (CARD) AND 360 (IP).      *
070200* WS-GROUP-SIZE = 4 MEANS "EXACTLY 4 DIGITS PER GROUP" (CARD);  *
070300* WS-GROUP-SIZE = 0 MEANS "1 TO 3 DIGITS PER GROUP" (IP).       *
070400* WS-GROUP-SEPS HOLDS THE ALLOWED SEPARATOR CHARACTERS.         *
070500******************************************************************
070600 370-MATCH-4-GROUPS.
070700     MOVE WS-SCAN-POS TO WS-WORK-POS.
070800     MOVE "N" TO WS-GROUP-OK-SW.
070900     PERFORM 371-MATCH-ONE-GROUP THRU 371-EXIT
071000         VARYING WS-GROUP-NBR FROM 1 BY 1 UNTIL WS-GROUP-NBR > 4
071100         OR NOT WS-GROUP-IS-OK.
071200     IF WS-GROUP-NBR < 5
071300         MOVE "N" TO WS-GROUP-OK-SW.
071400 370-EXIT.
071500     EXIT.
071600 
071700 371-MATCH-ONE-GROUP.
071800     MOVE "Y" TO WS-GROUP-OK-SW.
071900     IF WS-GROUP-SIZE = 4
072000         IF WS-WORK-POS + 3 > WS-SCAN-LEN
072100             MOVE "N" TO WS-GROUP-OK-SW
072200             GO TO 371-EXIT
072300         END-IF
072400         IF WS-SCAN-CHARS(WS-WORK-POS) IS NOT NUMERIC OR
072500            WS-SCAN-CHARS(WS-WORK-POS + 1) IS NOT NUMERIC OR
072600            WS-SCAN-CHARS(WS-WORK-POS + 2) IS NOT NUMERIC OR
072700            WS-SCAN-CHARS(WS-WORK-POS + 3) IS NOT NUMERIC
072800             MOVE "N" TO WS-GROUP-OK-SW
072900             GO TO 371-EXIT
073000         END-IF
073100         ADD 4 TO WS-WORK-POS
073200     ELSE
073300         MOVE 0 TO WS-DIGIT-CNT
073400         PERFORM 372-COUNT-SHORT-GROUP THRU 372-EXIT
073500             UNTIL WS-DIGIT-CNT = 3
073600             OR WS-WORK-POS > WS-SCAN-LEN
073700             OR WS-SCAN-CHARS(WS-WORK-POS) IS NOT NUMERIC
073800         IF WS-DIGIT-CNT = 0
073900             MOVE "N" TO WS-GROUP-OK-SW
074000             GO TO 371-EXIT
074100         END-IF
074200     END-IF.
074300 
074400     IF WS-GROUP-NBR < 4
074500         IF WS-WORK-POS <= WS-SCAN-LEN
074600             AND WS-GROUP-SEPS(1:1) = WS-SCAN-CHARS(WS-WORK-POS)
074700             ADD 1 TO WS-WORK-POS
074800         ELSE
074900             MOVE "N" TO WS-GROUP-OK-SW
075000         END-IF
075100     END-IF.
075200 371-EXIT.
075300     EXIT.
075400 
075500 372-COUNT-SHORT-GROUP.
075600     ADD 1 TO WS-WORK-POS.
075700     ADD 1 TO WS-DIGIT-CNT.
075800 372-EXIT.
075900     EXIT.
076000 
076100******************************************************************
076200* 400-STRIP-SIGNATURE - CUT THE BODY AT THE FIRST "-- ", A RUN  *
076300* OF 3 UNDERSCORES, OR ONE OF THE COMPILED-IN SIGNATURE MARKER  *
076400* PHRASES.  MATCH IS CASE-INSENSITIVE - WS-SCAN-TEXT IS A       *
076500* DISPOSABLE LOCAL COPY, SO IT IS SAFE TO FOLD IT IN PLACE.     *
076600******************************************************************
076700 400-STRIP-SIGNATURE.
076800     MOVE WS-BUILD-TEXT(1:WS-BUILD-LEN) TO WS-SCAN-TEXT.
076900     INSPECT WS-SCAN-TEXT CONVERTING
077000         "abcdefghijklmnopqrstuvwxyz" TO
077100         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
077200     MOVE WS-BUILD-LEN TO WS-SCAN-LEN.
077300     MOVE 1 TO WS-SCAN-POS.
077400     MOVE "N" TO WS-DONE-SW.
077500     PERFORM 410-CHECK-SIG-AT-POS THRU 410-EXIT
077600         UNTIL WS-SCAN-DONE.
077700 400-EXIT.
077800     EXIT.
077900 
078000 410-CHECK-SIG-AT-POS.
078100     IF WS-SCAN-POS > WS-SCAN-LEN
078200         MOVE "Y" TO WS-DONE-SW
078300         GO TO 410-EXIT.
078400 
078500     IF WS-SCAN-TEXT(WS-SCAN-POS:3) = "-- "
078600         MOVE (WS-SCAN-POS - 1) TO WS-BUILD-LEN
078700         MOVE "Y" TO WS-DONE-SW
078800         GO TO 410-EXIT.
078900 
079000     IF WS-SCAN-TEXT(WS-SCAN-POS:3) = "___"
079100         MOVE (WS-SCAN-POS - 1) TO WS-BUILD-LEN
079200         MOVE "Y" TO WS-DONE-SW
079300         GO TO 410-EXIT.
079400 
079500     SET WS-SIG-IDX TO 1.
079600     MOVE "N" TO WS-SIG-FOUND-SW.
079700     SEARCH WS-SIG-ENTRY
079800         AT END
079900             CONTINUE
080000         WHEN WS-SCAN-TEXT(WS-SCAN-POS:WS-SIG-LEN(WS-SIG-IDX)) =
080100                 WS-SIG-TEXT(WS-SIG-IDX)(1:WS-SIG-LEN(WS-SIG-IDX))
080200             MOVE "Y" TO WS-SIG-FOUND-SW
080300     END-SEARCH.
080400     IF WS-SIG-WAS-FOUND
080500         PERFORM 415-CHECK-SIG-BOUNDARY THRU 415-EXIT.
080600     IF WS-SCAN-DONE
080700         GO TO 410-EXIT.
080800
080900     ADD 1 TO WS-SCAN-POS.
081000 410-EXIT.
081100     EXIT.
081200
081300******************************************************************
081400* 415 - A TEXT MATCH ON THE MARKER TABLE IS NOT ENOUGH; "ATT" IS  *
081500* ONLY A SIGNATURE MARKER WHEN IT STANDS ALONE - NOT WHEN IT IS   *
081600* PART OF A LONGER WORD SUCH AS "ATTACHMENT".  THE CHARACTER      *
081700* AHEAD OF THE MATCH (IF ANY) MUST NOT BE A LETTER OR DIGIT, AND  *
081800* THE CHARACTER BEHIND THE MATCH (IF ANY) MUST BE A COMMA OR A    *
081900* SPACE - THE ONLY TWO THINGS A COLLAPSED-WHITESPACE BODY LEAVES  *
082000* AFTER A SIGN-OFF WORD.                                TKT-0308  *
082100******************************************************************
082200 415-CHECK-SIG-BOUNDARY.
082300     MOVE "Y" TO WS-SIG-BOUND-SW.
082400     IF WS-SCAN-POS > 1
082500         IF (WS-SCAN-TEXT(WS-SCAN-POS - 1:1) >= "A" AND
082600             WS-SCAN-TEXT(WS-SCAN-POS - 1:1) <= "Z")
082700             OR WS-SCAN-TEXT(WS-SCAN-POS - 1:1) IS NUMERIC
082800             MOVE "N" TO WS-SIG-BOUND-SW
082900         END-IF
083000     END-IF.
083100     COMPUTE WS-SIG-NEXT-POS =
083200         WS-SCAN-POS + WS-SIG-LEN(WS-SIG-IDX).
083300     IF WS-SIG-NEXT-POS <= WS-SCAN-LEN
083400         IF WS-SCAN-TEXT(WS-SIG-NEXT-POS:1) NOT = SPACE
083500             AND WS-SCAN-TEXT(WS-SIG-NEXT-POS:1) NOT = ","
083600             MOVE "N" TO WS-SIG-BOUND-SW
083700         END-IF
083800     END-IF.
083900     IF WS-SIG-BOUND-OK
084000         MOVE (WS-SCAN-POS - 1) TO WS-BUILD-LEN
084100         MOVE "Y" TO WS-DONE-SW
084200     END-IF.
084300 415-EXIT.
084400     EXIT.
084500
084600******************************************************************
084700* 500-MASK-SENDER - EXTRACT ADDRESS FROM "Name <addr>" FORM IF  *
084800* PRESENT, THEN J****@DOMAIN IF AN "@" IS FOUND PAST POSITION 1.*
084900******************************************************************
085000 500-MASK-SENDER.
085100     MOVE SPACES TO LK-SAN-SENDER.
085200     IF LK-RAW-SENDER = SPACES
085300         GO TO 500-EXIT.
085400 
085500     MOVE LK-RAW-SENDER TO WS-BUILD-TEXT.
085600     MOVE 60 TO WS-BUILD-LEN.
085700     PERFORM 510-EXTRACT-ANGLE-ADDR THRU 510-EXIT.
085800     PERFORM 520-BUILD-MASKED-ADDR THRU 520-EXIT.
085900 500-EXIT.
086000     EXIT.
086100 
086200 510-EXTRACT-ANGLE-ADDR.
086300     MOVE 1 TO WS-SCAN-POS.
086400     PERFORM 511-SEEK-OPEN-ANGLE THRU 511-EXIT
086500         UNTIL WS-SCAN-POS > WS-BUILD-LEN
086600         OR WS-BUILD-TEXT(WS-SCAN-POS:1) = "<".
086700     IF WS-SCAN-POS > WS-BUILD-LEN
086800         GO TO 510-EXIT.
086900 
087000     ADD 1 TO WS-SCAN-POS.
087100     MOVE WS-SCAN-POS TO WS-WORK-POS.
087200     PERFORM 512-SEEK-CLOSE-ANGLE THRU 512-EXIT
087300         UNTIL WS-WORK-POS > WS-BUILD-LEN
087400         OR WS-BUILD-TEXT(WS-WORK-POS:1) = ">".
087500     IF WS-WORK-POS > WS-SCAN-POS
087600         MOVE WS-BUILD-TEXT(WS-SCAN-POS:WS-WORK-POS - WS-SCAN-POS)
087700             TO WS-SCAN-TEXT
087800         MOVE (WS-WORK-POS - WS-SCAN-POS) TO WS-SCAN-LEN
087900         MOVE SPACES TO WS-BUILD-TEXT
088000         MOVE WS-SCAN-TEXT(1:WS-SCAN-LEN) TO WS-BUILD-TEXT
088100         MOVE WS-SCAN-LEN TO WS-BUILD-LEN
088200     END-IF.
088300 510-EXIT.
088400     EXIT.
088500 
088600 511-SEEK-OPEN-ANGLE.
088700     ADD 1 TO WS-SCAN-POS.
088800 511-EXIT.
088900     EXIT.
089000 
089100 512-SEEK-CLOSE-ANGLE.
089200     ADD 1 TO WS-WORK-POS.
089300 512-EXIT.
089400     EXIT.
089500 
089600 520-BUILD-MASKED-ADDR.
089700     MOVE 1 TO WS-SCAN-POS.
089800     PERFORM 521-SEEK-AT-SIGN THRU 521-EXIT
089900         UNTIL WS-SCAN-POS > WS-BUILD-LEN
090000         OR WS-BUILD-TEXT(WS-SCAN-POS:1) = "@".
090100     IF WS-SCAN-POS > WS-BUILD-LEN OR WS-SCAN-POS = 1
090200* NO "@" FOUND, OR "@" IS THE VERY FIRST CHARACTER - PASS THRU
090300         MOVE WS-BUILD-TEXT(1:WS-BUILD-LEN) TO LK-SAN-SENDER
090400         GO TO 520-EXIT.
090500 
090600     SUBTRACT WS-SCAN-POS FROM WS-BUILD-LEN GIVING WS-MATCH-LEN.
090700     ADD 1 TO WS-MATCH-LEN.
090800     STRING WS-BUILD-TEXT(1:1) DELIMITED BY SIZE
090900            "****" DELIMITED BY SIZE
091000            WS-BUILD-TEXT(WS-SCAN-POS:WS-MATCH-LEN)
091100                DELIMITED BY SIZE
091200         INTO LK-SAN-SENDER.
091300 520-EXIT.
091400     EXIT.
091500 
091600 521-SEEK-AT-SIGN.
091700     ADD 1 TO WS-SCAN-POS.
091800 521-EXIT.
091900     EXIT.
092000 
092100******************************************************************
092200* 600-TRUNCATE-BODY - CUT AT BODY-MAX, THEN BACK UP TO THE LAST *
092300* SPACE IF THAT SPACE IS STILL PAST BODY-MIN, APPEND "...".     *
092400******************************************************************
092500 600-TRUNCATE-BODY.
092600     IF WS-SCAN-LEN NOT > WS-BODY-MAX
092700         GO TO 600-EXIT.
092800 
092900     MOVE WS-BODY-MAX TO WS-WORK-POS.
093000     MOVE "N" TO WS-DONE-SW.
093100     PERFORM 610-BACK-UP-TO-SPACE THRU 610-EXIT
093200         UNTIL WS-SCAN-DONE.
093300     IF WS-WORK-POS > WS-BODY-MIN
093400         MOVE WS-WORK-POS TO WS-SCAN-LEN
093500     ELSE
093600         MOVE WS-BODY-MAX TO WS-SCAN-LEN.
093700 
093800     STRING WS-SCAN-TEXT(1:WS-SCAN-LEN) DELIMITED BY SIZE
093900            "..." DELIMITED BY SIZE
094000         INTO WS-BUILD-TEXT.
094100     ADD 3 TO WS-SCAN-LEN GIVING WS-BUILD-LEN.
094200     MOVE WS-BUILD-TEXT(1:WS-BUILD-LEN) TO WS-SCAN-TEXT.
094300     MOVE WS-BUILD-LEN TO WS-SCAN-LEN.
094400 600-EXIT.
094500     EXIT.
094600 
094700 610-BACK-UP-TO-SPACE.
094800     IF WS-WORK-POS <= WS-BODY-MIN
094900         MOVE "Y" TO WS-DONE-SW
095000         GO TO 610-EXIT.
095100     IF WS-SCAN-TEXT(WS-WORK-POS:1) = SPACE
095200         SUBTRACT 1 FROM WS-WORK-POS
095300         MOVE "Y" TO WS-DONE-SW
095400         GO TO 610-EXIT.
095500     SUBTRACT 1 FROM WS-WORK-POS.
095600 610-EXIT.
095700     EXIT.
095800 
095900******************************************************************
096000* 900 - LEFT-JUSTIFY WS-SCAN-TEXT/WS-SCAN-LEN (STRIP LEADING    *
096100* AND TRAILING SPACES).                                         *
096200******************************************************************
096300 900-TRIM-SCAN-TEXT.
096400     MOVE 1 TO WS-SCAN-POS.
096500     PERFORM 910-SKIP-LEADING-SPACE THRU 910-EXIT
096600         UNTIL WS-SCAN-POS > WS-SCAN-LEN
096700         OR WS-SCAN-CHARS(WS-SCAN-POS) NOT = SPACE.
096800     IF WS-SCAN-POS > WS-SCAN-LEN
096900         MOVE SPACES TO WS-SCAN-TEXT
097000         MOVE 0 TO WS-SCAN-LEN
097100         GO TO 900-EXIT.
097200 
097300     MOVE WS-SCAN-TEXT(WS-SCAN-POS:WS-SCAN-LEN - WS-SCAN-POS + 1)
097400         TO WS-BUILD-TEXT.
097500     SUBTRACT WS-SCAN-POS FROM WS-SCAN-LEN GIVING WS-WORK-POS.
097600     ADD 1 TO WS-WORK-POS.
097700     MOVE SPACES TO WS-SCAN-TEXT.
097800     MOVE WS-BUILD-TEXT(1:WS-WORK-POS) TO WS-SCAN-TEXT.
097900     MOVE WS-WORK-POS TO WS-SCAN-LEN.
098000 
098100     PERFORM 920-TRIM-TRAILING-SPACE THRU 920-EXIT
098200         UNTIL WS-SCAN-LEN = 0
098300         OR WS-SCAN-CHARS(WS-SCAN-LEN) NOT = SPACE.
098400 900-EXIT.
098500     EXIT.
098600 
098700 910-SKIP-LEADING-SPACE.
098800     ADD 1 TO WS-SCAN-POS.
098900 910-EXIT.
099000     EXIT.
099100 
099200 920-TRIM-TRAILING-SPACE.
099300     SUBTRACT 1 FROM WS-SCAN-LEN.
099400 920-EXIT.
099500     EXIT.
