000100******************************************************************
000200* SVC-CATALOG                                                   *
000300*        COPYLIB(SVCDESK.COPYLIB(TCKCAT))                       *
000400* COMPILED-IN REFERENCE TABLE OF THE 61 SUPPORTED SERVICE-DESK  *
000500* SERVICE IDS.  LOADED AT COMPILE TIME - NO RUN-TIME FILE OR    *
000600* DATABASE READ IS NEEDED TO POPULATE THIS TABLE.               *
000700******************************************************************
000800* CHANGE LOG                                                    *
000900* 04/02/97 RDH  ORIGINAL 61-ENTRY CATALOG, CARRIED OVER FROM    *
001000*               THE HELP DESK'S SERVICE-CODE SPREADSHEET       *
001100* 08/14/98 KLP  ADDED OS-100/200/300 MAINT-AND-PROJECT CODES   *
001200*               PER FACILITIES REQUEST               TKT-0219  *
001300* 01/06/99 RDH  Y2K REVIEW - NO DATE FIELDS IN THIS TABLE, N/C *
001400* 02/11/03 KLP  ANNUAL CATALOG REVIEW WITH FACILITIES - NO      *
001500*               SERVICE ID ADDS/CHANGES THIS CYCLE   TKT-0303  *
001600******************************************************************
001700 01  WS-SVC-TABLE-VALUES.
001800     05  FILLER             PIC X(40) VALUE
001900         "REQ-100 REQGestao de Identidade e Acesso".
002000     05  FILLER             PIC X(41) VALUE
002100         "           Identidade e Acesso      Q-010".
002200     05  FILLER             PIC X(40) VALUE
002300         "REQ-101 REQResetar Senha de Usuario     ".
002400     05  FILLER             PIC X(41) VALUE
002500         "           Identidade e Acesso      Q-010".
002600     05  FILLER             PIC X(40) VALUE
002700         "REQ-102 REQCriar Conta de Usuario       ".
002800     05  FILLER             PIC X(41) VALUE
002900         "           Identidade e Acesso      Q-010".
003000     05  FILLER             PIC X(40) VALUE
003100         "REQ-103 REQConceder Permissao em Sistema".
003200     05  FILLER             PIC X(41) VALUE
003300         "           Identidade e Acesso      Q-010".
003400     05  FILLER             PIC X(40) VALUE
003500         "REQ-104 REQHabilitar Acesso a Rede      ".
003600     05  FILLER             PIC X(41) VALUE
003700         "           Identidade e Acesso      Q-010".
003800     05  FILLER             PIC X(40) VALUE
003900         "REQ-105 REQAcesso a Caixa de Email Compa".
004000     05  FILLER             PIC X(41) VALUE
004100         "rtilhada   Identidade e Acesso      Q-010".
004200     05  FILLER             PIC X(40) VALUE
004300         "REQ-106 REQPermissao em Pasta de Rede   ".
004400     05  FILLER             PIC X(41) VALUE
004500         "           Identidade e Acesso      Q-010".
004600     05  FILLER             PIC X(40) VALUE
004700         "REQ-107 REQDesativar Conta de Usuario   ".
004800     05  FILLER             PIC X(41) VALUE
004900         "           Identidade e Acesso      Q-010".
005000     05  FILLER             PIC X(40) VALUE
005100         "REQ-108 REQAcesso VPN                   ".
005200     05  FILLER             PIC X(41) VALUE
005300         "           Identidade e Acesso      Q-010".
005400     05  FILLER             PIC X(40) VALUE
005500         "REQ-109 REQInclusao em Grupo de Seguranc".
005600     05  FILLER             PIC X(41) VALUE
005700         "a          Identidade e Acesso      Q-010".
005800     05  FILLER             PIC X(40) VALUE
005900         "REQ-110 REQLiberacao de Acesso Especial ".
006000     05  FILLER             PIC X(41) VALUE
006100         "           Identidade e Acesso      Q-010".
006200     05  FILLER             PIC X(40) VALUE
006300         "REQ-111 REQProblema com Login           ".
006400     05  FILLER             PIC X(41) VALUE
006500         "           Identidade e Acesso      Q-010".
006600     05  FILLER             PIC X(40) VALUE
006700         "REQ-200 REQGestao de Estacoes de Trabalh".
006800     05  FILLER             PIC X(41) VALUE
006900         "o          Estacoes de Trabalho     Q-020".
007000     05  FILLER             PIC X(40) VALUE
007100         "REQ-201 REQConfigurar Estacao de Trabalh".
007200     05  FILLER             PIC X(41) VALUE
007300         "o          Estacoes de Trabalho     Q-020".
007400     05  FILLER             PIC X(40) VALUE
007500         "REQ-202 REQInstalar Nova Estacao        ".
007600     05  FILLER             PIC X(41) VALUE
007700         "           Estacoes de Trabalho     Q-020".
007800     05  FILLER             PIC X(40) VALUE
007900         "REQ-203 REQReparo de Estacao de Trabalho".
008000     05  FILLER             PIC X(41) VALUE
008100         "           Estacoes de Trabalho     Q-020".
008200     05  FILLER             PIC X(40) VALUE
008300         "REQ-204 REQRemanejar Equipamento        ".
008400     05  FILLER             PIC X(41) VALUE
008500         "           Estacoes de Trabalho     Q-020".
008600     05  FILLER             PIC X(40) VALUE
008700         "REQ-205 REQSubstituir Equipamento       ".
008800     05  FILLER             PIC X(41) VALUE
008900         "           Estacoes de Trabalho     Q-020".
009000     05  FILLER             PIC X(40) VALUE
009100         "REQ-206 REQSuporte a Notebook           ".
009200     05  FILLER             PIC X(41) VALUE
009300         "           Estacoes de Trabalho     Q-020".
009400     05  FILLER             PIC X(40) VALUE
009500         "REQ-207 REQSuporte Desktop - Performance".
009600     05  FILLER             PIC X(41) VALUE
009700         "           Estacoes de Trabalho     Q-020".
009800     05  FILLER             PIC X(40) VALUE
009900         "REQ-300 REQGestao de Software e Aplicaco".
010000     05  FILLER             PIC X(41) VALUE
010100         "es         Software e Aplicacoes    Q-030".
010200     05  FILLER             PIC X(40) VALUE
010300         "REQ-301 REQInstalacao de Software e Apli".
010400     05  FILLER             PIC X(41) VALUE
010500         "cativos    Software e Aplicacoes    Q-030".
010600     05  FILLER             PIC X(40) VALUE
010700         "REQ-302 REQSuporte a Software           ".
010800     05  FILLER             PIC X(41) VALUE
010900         "           Software e Aplicacoes    Q-030".
011000     05  FILLER             PIC X(40) VALUE
011100         "REQ-303 REQRemocao de Software          ".
011200     05  FILLER             PIC X(41) VALUE
011300         "           Software e Aplicacoes    Q-030".
011400     05  FILLER             PIC X(40) VALUE
011500         "REQ-304 REQServicos de Diretorio        ".
011600     05  FILLER             PIC X(41) VALUE
011700         "           Software e Aplicacoes    Q-030".
011800     05  FILLER             PIC X(40) VALUE
011900         "REQ-305 REQAtualizacao de Antivirus     ".
012000     05  FILLER             PIC X(41) VALUE
012100         "           Software e Aplicacoes    Q-030".
012200     05  FILLER             PIC X(40) VALUE
012300         "REQ-400 REQGestao de Impressoras        ".
012400     05  FILLER             PIC X(41) VALUE
012500         "           Impressoras              Q-040".
012600     05  FILLER             PIC X(40) VALUE
012700         "REQ-401 REQConfigurar Impressora        ".
012800     05  FILLER             PIC X(41) VALUE
012900         "           Impressoras              Q-040".
013000     05  FILLER             PIC X(40) VALUE
013100         "REQ-402 REQInstalar Nova Impressora     ".
013200     05  FILLER             PIC X(41) VALUE
013300         "           Impressoras              Q-040".
013400     05  FILLER             PIC X(40) VALUE
013500         "REQ-403 REQReparo de Impressora         ".
013600     05  FILLER             PIC X(41) VALUE
013700         "           Impressoras              Q-040".
013800     05  FILLER             PIC X(40) VALUE
013900         "REQ-404 REQSuprimentos de Impressao     ".
014000     05  FILLER             PIC X(41) VALUE
014100         "           Impressoras              Q-040".
014200     05  FILLER             PIC X(40) VALUE
014300         "REQ-500 REQBanco de Dados               ".
014400     05  FILLER             PIC X(41) VALUE
014500         "           Banco de Dados           Q-050".
014600     05  FILLER             PIC X(40) VALUE
014700         "REQ-501 REQAdequacao de Base de Dados   ".
014800     05  FILLER             PIC X(41) VALUE
014900         "           Banco de Dados           Q-050".
015000     05  FILLER             PIC X(40) VALUE
015100         "REQ-502 REQAnalise de Impacto de Mudanca".
015200     05  FILLER             PIC X(41) VALUE
015300         "           Banco de Dados           Q-050".
015400     05  FILLER             PIC X(40) VALUE
015500         "REQ-503 REQRestore de Banco de Dados    ".
015600     05  FILLER             PIC X(41) VALUE
015700         "           Banco de Dados           Q-050".
015800     05  FILLER             PIC X(40) VALUE
015900         "REQ-504 REQRequisicao Especializada - BD".
016000     05  FILLER             PIC X(41) VALUE
016100         "           Banco de Dados           Q-050".
016200     05  FILLER             PIC X(40) VALUE
016300         "REQ-600 REQInfraestrutura e Redes       ".
016400     05  FILLER             PIC X(41) VALUE
016500         "           Infraestrutura           Q-060".
016600     05  FILLER             PIC X(40) VALUE
016700         "REQ-601 REQPonto de Rede                ".
016800     05  FILLER             PIC X(41) VALUE
016900         "           Infraestrutura           Q-060".
017000     05  FILLER             PIC X(40) VALUE
017100         "REQ-602 REQRede Sem Fio                 ".
017200     05  FILLER             PIC X(41) VALUE
017300         "           Infraestrutura           Q-060".
017400     05  FILLER             PIC X(40) VALUE
017500         "REQ-603 REQInfraestrutura de Cabeamento ".
017600     05  FILLER             PIC X(41) VALUE
017700         "           Infraestrutura           Q-060".
017800     05  FILLER             PIC X(40) VALUE
017900         "REQ-604 REQAcesso Remoto (VPN)          ".
018000     05  FILLER             PIC X(41) VALUE
018100         "           Infraestrutura           Q-060".
018200     05  FILLER             PIC X(40) VALUE
018300         "INC-200 INCInfraestrutura de Rede       ".
018400     05  FILLER             PIC X(41) VALUE
018500         "           Infraestrutura           Q-060".
018600     05  FILLER             PIC X(40) VALUE
018700         "INC-201 INCFalha em Ponto de Acesso WiFi".
018800     05  FILLER             PIC X(41) VALUE
018900         "           Infraestrutura           Q-060".
019000     05  FILLER             PIC X(40) VALUE
019100         "INC-202 INCIndisponibilidade de Internet".
019200     05  FILLER             PIC X(41) VALUE
019300         "           Infraestrutura           Q-060".
019400     05  FILLER             PIC X(40) VALUE
019500         "INC-203 INCFalha na Rede Local          ".
019600     05  FILLER             PIC X(41) VALUE
019700         "           Infraestrutura           Q-060".
019800     05  FILLER             PIC X(40) VALUE
019900         "INC-204 INCFalha em Ponto de Rede       ".
020000     05  FILLER             PIC X(41) VALUE
020100         "           Infraestrutura           Q-060".
020200     05  FILLER             PIC X(40) VALUE
020300         "INC-400 INCTelefonia                    ".
020400     05  FILLER             PIC X(41) VALUE
020500         "           Infraestrutura           Q-060".
020600     05  FILLER             PIC X(40) VALUE
020700         "INC-401 INCFalha no Servico de Telefonia".
020800     05  FILLER             PIC X(41) VALUE
020900         "           Infraestrutura           Q-060".
021000     05  FILLER             PIC X(40) VALUE
021100         "INC-100 INCSistemas Corporativos        ".
021200     05  FILLER             PIC X(41) VALUE
021300         "           Sistemas Corporativos    Q-070".
021400     05  FILLER             PIC X(40) VALUE
021500         "INC-101 INCFalha em Sistema Corporativo ".
021600     05  FILLER             PIC X(41) VALUE
021700         "           Sistemas Corporativos    Q-070".
021800     05  FILLER             PIC X(40) VALUE
021900         "INC-102 INCErro de Sistema              ".
022000     05  FILLER             PIC X(41) VALUE
022100         "           Sistemas Corporativos    Q-070".
022200     05  FILLER             PIC X(40) VALUE
022300         "INC-103 INCFalha em Aplicacao           ".
022400     05  FILLER             PIC X(41) VALUE
022500         "           Sistemas Corporativos    Q-070".
022600     05  FILLER             PIC X(40) VALUE
022700         "INC-104 INCSuporte Sistema - Outros     ".
022800     05  FILLER             PIC X(41) VALUE
022900         "           Sistemas Corporativos    Q-070".
023000     05  FILLER             PIC X(40) VALUE
023100         "INC-300 INCAplicacoes de Comunicacao    ".
023200     05  FILLER             PIC X(41) VALUE
023300         "           Sistemas Corporativos    Q-070".
023400     05  FILLER             PIC X(40) VALUE
023500         "INC-301 INCFalha no Cliente de Email    ".
023600     05  FILLER             PIC X(41) VALUE
023700         "           Sistemas Corporativos    Q-070".
023800     05  FILLER             PIC X(40) VALUE
023900         "INC-302 INCProblema em Caixa Postal     ".
024000     05  FILLER             PIC X(41) VALUE
024100         "           Sistemas Corporativos    Q-070".
024200     05  FILLER             PIC X(40) VALUE
024300         "INC-303 INCProblema de Acesso ao Email  ".
024400     05  FILLER             PIC X(41) VALUE
024500         "           Sistemas Corporativos    Q-070".
024600     05  FILLER             PIC X(40) VALUE
024700         "INC-304 INCSuporte Email - Outros       ".
024800     05  FILLER             PIC X(41) VALUE
024900         "           Sistemas Corporativos    Q-070".
025000     05  FILLER             PIC X(40) VALUE
025100         "OS-100  OS Manutencoes Preventivas      ".
025200     05  FILLER             PIC X(41) VALUE
025300         "           Manutencoes e Projetos   Q-080".
025400     05  FILLER             PIC X(40) VALUE
025500         "OS-200  OS Atividades Agendadas         ".
025600     05  FILLER             PIC X(41) VALUE
025700         "           Manutencoes e Projetos   Q-080".
025800     05  FILLER             PIC X(40) VALUE
025900         "OS-300  OS Projetos                     ".
026000     05  FILLER             PIC X(41) VALUE
026100         "           Manutencoes e Projetos   Q-080".
026200******************************************************************
026300* TABLE VIEW - REDEFINES THE LITERAL BLOCK ABOVE AS 61 FIXED-   *
026400* WIDTH ENTRIES, SEARCHABLE BY SVC-ID.                          *
026500******************************************************************
026600 01  WS-SVC-TABLE REDEFINES WS-SVC-TABLE-VALUES.
026700     05  SVC-ENTRY OCCURS 61 TIMES
026800                 INDEXED BY SVC-IDX.
026900         10  SVC-ID                 PIC X(08).
027000         10  SVC-TYPE               PIC X(03).
027100             88  SVC-TYPE-REQUEST        VALUE "REQ".
027200             88  SVC-TYPE-INCIDENT       VALUE "INC".
027300             88  SVC-TYPE-SVCORDER       VALUE "OS ".
027400         10  SVC-NAME               PIC X(40).
027500         10  SVC-DOMAIN             PIC X(25).
027600         10  SVC-QUEUE-ID           PIC X(05).
