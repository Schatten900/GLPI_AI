000100******************************************************************
000200* VERDICT-REC                                                   *
000300*        COPYLIB(SVCDESK.COPYLIB(TCKVREC))                      *
000400* ADJUDICATOR ANSWER, ONE PER TICKET, POSITIONALLY PAIRED 1:1   *
000500* WITH THE MATCHING TICKET-REC ON TICKET-FILE.                  *
000600******************************************************************
000700* CHANGE LOG                                                    *
000800* 03/11/97 RDH  ORIGINAL LAYOUT FOR THE CLASSIFICATION RUN      *
000900* 07/20/98 KLP  ADDED VERDICT-AVAILABLE FOR ADJUDICATOR OUTAGE  *
001000*               HANDLING PER HELP DESK REQUEST  TKT-0198        *
001100* 02/11/03 KLP  WIDENED VERDICT-SERVICE-NAME TO 40 TO MATCH     *
001200*               SVC-NAME IN THE CATALOG - THE OLD 39-BYTE       *
001300*               FIELD COULD TRUNCATE THE FALLBACK NAME USED     *
001400*               WHEN THE SERVICE ID DOES NOT VALIDATE.  FILLER  *
001500*               BYTE FOLDED IN, RECORD LENGTH UNCHANGED.        *
001600*                                                     TKT-0302  *
001700******************************************************************
001800 01  VERDICT-REC.
001900     05  VERDICT-TICKET-ID          PIC X(10).
002000     05  VERDICT-AVAILABLE          PIC X(01).
002100         88  VERDICT-IS-AVAILABLE       VALUE "Y".
002200         88  VERDICT-NOT-AVAILABLE      VALUE "N".
002300     05  VERDICT-TYPE               PIC X(03).
002400         88  VERDICT-TYPE-REQUEST       VALUE "REQ".
002500         88  VERDICT-TYPE-INCIDENT      VALUE "INC".
002600         88  VERDICT-TYPE-SVCORDER      VALUE "OS ".
002700     05  VERDICT-SERVICE-ID         PIC X(08).
002800     05  VERDICT-SERVICE-NAME-GRP.
002900         10  VERDICT-SERVICE-NAME   PIC X(40).
003000     05  VERDICT-CONFIDENCE         PIC 9V99.
