000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  TCKCATL.
000400 AUTHOR. R HOLLOWAY.
000500 INSTALLATION. HELP DESK SYSTEMS - APPLICATIONS GROUP.
000600 DATE-WRITTEN. 03/18/97.
000700 DATE-COMPILED. 03/18/97.
000800 SECURITY. NON-CONFIDENTIAL.
000900 
001000******************************************************************
001100*REMARKS.
001200*
001300*          THIS SUBPROGRAM LOOKS A SERVICE-DESK SERVICE ID UP IN
001400*          THE COMPILED-IN CATALOG (TCKCAT COPYBOOK) AND, WHEN
001500*          FOUND, RESOLVES ITS DOMAIN, TYPE AND OFFICIAL NAME.
001600*          THE HANDLING QUEUE'S DISPLAY NAME IS ALSO RESOLVED
001700*          FROM THE COMPILED-IN QUEUE TABLE (TCKQUE COPYBOOK) -
001800*          FOR THE VALIDATED SERVICE'S QUEUE ID WHEN IT EXISTS,
001900*          OR FOR THE FALLBACK QUEUE OTHERWISE - SO A CALLER
002000*          NEVER HAS TO HARD-CODE THE FALLBACK QUEUE'S NAME
002100*          ITSELF.  NO FILE OR DATABASE I/O - BOTH TABLES ARE
002200*          LOADED AT COMPILE TIME.
002300*
002400*          CALLED ONCE PER TICKET FROM TCKCLSS 400-VALIDATE-
002500*          VERDICT TO DECIDE WHETHER THE ADJUDICATOR'S SERVICE
002600*          ID IS ONE WE ACTUALLY HANDLE.
002700*
002800******************************************************************
002900* CHANGE LOG                                                    *
003000* 03/18/97 RDH  ORIGINAL VERSION FOR THE CLASSIFICATION RUN     *
003100* 08/14/98 KLP  ADDED QUEUE-NAME RESOLUTION SO THE CLASSIFIER   *
003200*               NO LONGER HAS TO RE-SEARCH TCKQUE ITSELF        *
003300*                                                     TKT-0219  *
003400* 01/06/99 RDH  Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM,    *
003500*               NO CHANGE REQUIRED                             *
003600* 02/11/03 KLP  300-SEARCH-QUEUE NOW ALWAYS RUNS - WHEN THE     *
003700*               SERVICE ID DOES NOT VALIDATE IT RESOLVES THE    *
003800*               FALLBACK QUEUE'S OWN NAME (Q-001) INSTEAD OF    *
003900*               LEAVING LK-SVC-QUEUE-NAME BLANK, SO TCKCLSS CAN *
004000*               DROP ITS OWN HARD-CODED COPY OF THAT LITERAL    *
004100*                                                     TKT-0302  *
004200******************************************************************
004300 
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER. IBM-390.
004700 OBJECT-COMPUTER. IBM-390.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM.
005000 
005100 INPUT-OUTPUT SECTION.
005200 
005300 DATA DIVISION.
005400 FILE SECTION.
005500 
005600 WORKING-STORAGE SECTION.
005700 
005800******************************************************************
005900* COMPILED-IN SERVICE AND QUEUE TABLES - SEE TCKCAT/TCKQUE FOR   *
006000* THE LITERAL BLOCKS AND THEIR REDEFINES INTO SEARCHABLE ROWS.   *
006100******************************************************************
006200     COPY TCKCAT.
006300     COPY TCKQUE.
006400 
006500******************************************************************
006600* DIAGNOSTIC WORK AREA - THE NAME OF THE PARAGRAPH CURRENTLY     *
006700* RUNNING, KEPT FOR CONSOLE DISPLAY IF A FUTURE RELEASE ADDS     *
006800* ABEND HANDLING TO THIS SUBPROGRAM.  CHARACTER VIEW LETS A      *
006900* DUMP ROUTINE WALK IT ONE BYTE AT A TIME.                       *
007000******************************************************************
007100 01  WS-DIAG-AREA.
007200     05  WS-PARA-NAME               PIC X(20) VALUE SPACES.
007300 
007400 01  WS-DIAG-AREA-R REDEFINES WS-DIAG-AREA.
007500     05  WS-PARA-CHARS              PIC X(01) OCCURS 20 TIMES.
007600 
007700 01  WS-MISC-SWITCHES.
007800     05  WS-QUEUE-FOUND-SW          PIC X(01) VALUE "N".
007900         88  WS-QUEUE-WAS-FOUND         VALUE "Y".
008000
008100******************************************************************
008200* KLP 2003 - QUEUE ID FORCED WHEN THE SERVICE ID DOES NOT        *
008300* VALIDATE, SO 300-SEARCH-QUEUE CAN STILL RESOLVE THE FALLBACK   *
008400* QUEUE'S DISPLAY NAME OUT OF THE COMPILED-IN TABLE.             *
008500******************************************************************
008600 77  WS-FALLBACK-QUEUE-ID           PIC X(05) VALUE "Q-001".
008700
008800 LINKAGE SECTION.
008900 01  LK-CATL-PARMS.
009000     05  LK-SERVICE-ID              PIC X(08).
009100     05  LK-VALID-SVC               PIC X(01).
009200         88  LK-SVC-IS-VALID            VALUE "Y".
009300     05  LK-SVC-TYPE                PIC X(03).
009400     05  LK-SVC-NAME                PIC X(40).
009500     05  LK-SVC-DOMAIN              PIC X(25).
009600     05  LK-SVC-QUEUE-ID            PIC X(05).
009700     05  LK-SVC-QUEUE-NAME          PIC X(25).
009800 
009900 PROCEDURE DIVISION USING LK-CATL-PARMS.
010000 
010100 0000-MAIN.
010200     MOVE "0000-MAIN" TO WS-PARA-NAME.
010300     MOVE "N" TO LK-VALID-SVC.
010400     MOVE SPACES TO LK-SVC-TYPE.
010500     MOVE SPACES TO LK-SVC-NAME.
010600     MOVE SPACES TO LK-SVC-DOMAIN.
010700     MOVE SPACES TO LK-SVC-QUEUE-ID.
010800     MOVE SPACES TO LK-SVC-QUEUE-NAME.
010900 
011000     PERFORM 200-SEARCH-SERVICE THRU 200-EXIT.
011100
011200     IF NOT LK-SVC-IS-VALID
011300         MOVE WS-FALLBACK-QUEUE-ID TO LK-SVC-QUEUE-ID.
011400
011500     PERFORM 300-SEARCH-QUEUE THRU 300-EXIT.
011600 0000-EXIT.
011700     GOBACK.
011800 
011900******************************************************************
012000* 200 - LINEAR SEARCH OF THE 61-ENTRY SERVICE CATALOG, PATSRCH'S *
012100* OWN SEARCH-AND-CREDIT SHAPE APPLIED TO THE SERVICE-ID LOOKUP.  *
012200******************************************************************
012300 200-SEARCH-SERVICE.
012400     MOVE "200-SEARCH-SERVICE" TO WS-PARA-NAME.
012500     SET SVC-IDX TO 1.
012600     SEARCH SVC-ENTRY
012700         AT END
012800             CONTINUE
012900         WHEN SVC-ID(SVC-IDX) = LK-SERVICE-ID
013000             MOVE "Y" TO LK-VALID-SVC
013100             MOVE SVC-TYPE(SVC-IDX) TO LK-SVC-TYPE
013200             MOVE SVC-NAME(SVC-IDX) TO LK-SVC-NAME
013300             MOVE SVC-DOMAIN(SVC-IDX) TO LK-SVC-DOMAIN
013400             MOVE SVC-QUEUE-ID(SVC-IDX) TO LK-SVC-QUEUE-ID
013500     END-SEARCH.
013600 200-EXIT.
013700     EXIT.
013800 
013900******************************************************************
014000* 300 - LOOK UP THE HANDLING QUEUE'S DISPLAY NAME IN THE          *
014100* 9-ENTRY QUEUE TABLE, EITHER FOR THE VALIDATED SERVICE'S OWN     *
014200* QUEUE ID OR, WHEN THE SERVICE ID DID NOT VALIDATE, FOR THE      *
014300* FALLBACK QUEUE FORCED INTO LK-SVC-QUEUE-ID BY 0000-MAIN.        *
014400******************************************************************
014500 300-SEARCH-QUEUE.
014600     MOVE "300-SEARCH-QUEUE" TO WS-PARA-NAME.
014700     MOVE "N" TO WS-QUEUE-FOUND-SW.
014800     SET QUE-IDX TO 1.
014900     SEARCH QUE-ENTRY
015000         AT END
015100             CONTINUE
015200         WHEN QUE-ID(QUE-IDX) = LK-SVC-QUEUE-ID
015300             MOVE "Y" TO WS-QUEUE-FOUND-SW
015400             MOVE QUE-NAME(QUE-IDX) TO LK-SVC-QUEUE-NAME
015500     END-SEARCH.
015600 300-EXIT.
015700     EXIT.
