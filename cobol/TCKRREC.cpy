000100******************************************************************
000200* RESULT-REC                                                    *
000300*        COPYLIB(SVCDESK.COPYLIB(TCKRREC))                      *
000400* OUTPUT CLASSIFICATION RESULT, ONE PER TICKET, WRITTEN TO      *
000500* RESULT-FILE FOR PICKUP BY THE ROUTING/DISPATCH JOB STEP.      *
000600******************************************************************
000700* CHANGE LOG                                                    *
000800* 03/18/97 RDH  ORIGINAL LAYOUT FOR THE CLASSIFICATION RUN      *
000900* 11/09/98 KLP  ADDED RES-CACHE-HIT FOR DUP-TICKET METRICS      *
001000*               PER OPS REQUEST                        TKT-0244 *
001100* 02/02/99 RDH  Y2K REVIEW - NO DATE FIELDS ON RECORD, NO CHG   *
001200* 02/11/03 RDH  CONFIRMED RES-QUEUE STAYS THE DOMAIN/FALLBACK   *
001300*               NAME, NOT THE INTERNAL QUEUE-ID - NO LAYOUT     *
001400*               CHANGE                                TKT-0302 *
001500* 03/04/03 RDH  ADDED RES-MESSAGE (THE APPLIED/MANUAL/AI-DOWN   *
001600*               TEXT SHOWN TO THE HELP DESK STAFF) AND          *
001700*               RES-ERROR-CODE (SET ONLY WHEN RES-SUCCESS='N')  *
001800*               SO A NOT_APPLIED RESULT CARRIES ITS OWN REASON  *
001900*               INSTEAD OF DROPPING IT ON THE FLOOR - RECORD    *
002000*               GREW FROM 280 TO 358 BYTES.           TKT-0306 *
002100******************************************************************
002200 01  RESULT-REC.
002300     05  RES-TICKET-ID              PIC X(10).
002400     05  RES-SUCCESS                PIC X(01).
002500         88  RES-WAS-SUCCESSFUL         VALUE "Y".
002600         88  RES-WAS-IN-ERROR           VALUE "N".
002700     05  RES-STATUS                 PIC X(12).
002800         88  RES-STATUS-APPLIED         VALUE "applied     ".
002900         88  RES-STATUS-PARTIAL         VALUE "partial     ".
003000         88  RES-STATUS-MANUAL          VALUE "manual      ".
003100         88  RES-STATUS-NOT-APPLIED     VALUE "not_applied ".
003200     05  RES-TYPE                   PIC X(03).
003300     05  RES-SERVICE-ID             PIC X(08).
003400     05  RES-SERVICE-NAME           PIC X(40).
003500     05  RES-QUEUE                  PIC X(25).
003600     05  RES-CONFIDENCE             PIC 9V99.
003700     05  RES-THRESHOLD-MET          PIC X(01).
003800         88  RES-THRESHOLD-WAS-MET      VALUE "Y".
003900     05  RES-SENT-SCORE             PIC S9V99.
004000     05  RES-SENT-LABEL             PIC X(08).
004100     05  RES-URGENCY                PIC X(01).
004200         88  RES-IS-URGENT              VALUE "Y".
004300     05  RES-CRITICALITY            PIC 9.
004400     05  RES-INCR-SEVERITY          PIC X(01).
004500         88  RES-RAISE-SEVERITY         VALUE "Y".
004600     05  RES-CACHE-HIT              PIC X(01).
004700         88  RES-WAS-CACHE-HIT          VALUE "Y".
004800     05  RES-SANITIZED-SUBJ         PIC X(100).
004900     05  RES-MASKED-SENDER         PIC X(60).
005000     05  RES-MESSAGE                PIC X(70).
005100     05  RES-ERROR-CODE             PIC X(08).
005200     05  FILLER                     PIC X(02).
