000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  TCKSENT.
000400 AUTHOR. J JARAMILLO.
000500 INSTALLATION. HELP DESK SYSTEMS - APPLICATIONS GROUP.
000600 DATE-WRITTEN. 05/19/97.
000700 DATE-COMPILED. 05/19/97.
000800 SECURITY. NON-CONFIDENTIAL.
000900 
001000******************************************************************
001100*REMARKS.
001200*
001300*          THIS SUBPROGRAM SCORES THE SANITIZED BODY OF A
001400*          SERVICE-DESK TICKET FOR SENTIMENT AND URGENCY.  IT
001500*          WEIGHS COMPILED-IN PORTUGUESE WORD AND PHRASE LISTS
001600*          AGAINST THE TICKET TEXT, PRODUCES A CLAMPED SCORE AND
001700*          LABEL, FLAGS URGENCY, AND ROLLS BOTH UP INTO A
001800*          CRITICALITY FIGURE THE CLASSIFIER USES TO DECIDE
001900*          WHETHER A TICKET SHOULD BE BUMPED IN PRIORITY.
002000*
002100*          CALLED ONCE PER TICKET FROM TCKCLSS 260-SCORE-
002200*          SENTIMENT.  NO FILE I/O OF ITS OWN.
002300*
002400******************************************************************
002500* CHANGE LOG                                                    *
002600* 05/19/97 JJ   ORIGINAL VERSION FOR THE CLASSIFICATION RUN     *
002700* 08/03/97 JJ   ADDED THE URGENCY WORD LIST PER HELP DESK       *
002800*               SUPERVISOR REQUEST                   TKT-0166  *
002900* 02/11/98 RDH  WIDENED WEIGHT ACCUMULATORS - LONG BODIES WERE  *
003000*               DRIVING THE RAW SCORE PAST THE OLD PIC 9(2)V9   *
003100*               DEFINITION BEFORE THE CLAMP RAN       TKT-0203  *
003200* 01/06/99 RDH  Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM,    *
003300*               NO CHANGE REQUIRED                             *
003400* 07/22/99 JJ   ADDED THE "NAO FUNCIONA" AND "FORA DO AR"       *
003500*               PHRASE CHECKS - SINGLE-WORD LISTS WERE MISSING  *
003600*               THE MOST COMMON OUTAGE COMPLAINTS     TKT-0271  *
003700* 02/11/03 JJ   REVIEWED LEXICON TABLES AGAINST THE CURRENT     *
003800*               HELP DESK STYLE GUIDE - NO ENTRIES CHANGED      *
003900*                                                     TKT-0303  *
004000* 03/04/03 JJ   ADDED THE ACCENTED SPELLING OF EVERY WORD/PHRASE*
004100*               THAT HAS ONE (OTIMO/RAPIDO/PESSIMO/TERRIVEL/    *
004200*               HORRIVEL/RECLAMACAO/IMPOSSIVEL, THE URGENCY     *
004300*               WORDS, AND "NAO FUNCIONA") AND WIDENED THE      *
004400*               UPPER-CASE FOLD TO COVER ACCENTED VOWELS AND    *
004500*               CEDILLA - THE OLD FOLD LEFT THEM LOWER CASE SO  *
004600*               THE ACCENTED SPELLING NEVER SCORED     TKT-0305 *
004700******************************************************************
004800 
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER. IBM-390.
005200 OBJECT-COMPUTER. IBM-390.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM.
005500 
005600 INPUT-OUTPUT SECTION.
005700 
005800 DATA DIVISION.
005900 FILE SECTION.
006000 
006100 WORKING-STORAGE SECTION.
006200 
006300******************************************************************
006400* WORK COPY OF THE SANITIZED BODY, FOLDED TO UPPER CASE, AND    *
006500* ITS CHARACTER-OCCURS VIEW USED BY THE TOKENIZER.              *
006600******************************************************************
006700 01  WS-SCAN-AREA.
006800     05  WS-SCAN-TEXT               PIC X(300).
006900     05  WS-SCAN-LEN                PIC 9(3) COMP.
007000     05  FILLER                     PIC X(01).
007100 
007200 01  WS-SCAN-AREA-R REDEFINES WS-SCAN-AREA.
007300     05  WS-SCAN-CHARS              PIC X(01) OCCURS 305 TIMES
007400                                     INDEXED BY WS-SCN-IDX.
007500 
007600 01  WS-WORK-FIELDS.
007700     05  WS-SCAN-POS                PIC 9(3) COMP.
007800     05  WS-WORK-POS                PIC 9(3) COMP.
007900     05  WS-WORD-START              PIC 9(3) COMP.
008000     05  WS-WORD-LTH                PIC 9(2) COMP.
008100     05  WS-PHRASE-CNT              PIC 9(2) COMP.
008200     05  FILLER                     PIC X(02).
008300 
008400******************************************************************
008500* WORDS EXTRACTED FROM THE BODY, ONE ENTRY PER WORD, IN ORDER   *
008600* OF APPEARANCE.  A 300-BYTE BODY CANNOT HOLD MORE THAN 75      *
008700* WORDS OF 3 CHARACTERS OR MORE PLUS SEPARATORS.                *
008800******************************************************************
008900 01  WS-WORD-TABLE.
009000     05  WS-WORD-ENTRY OCCURS 75 TIMES INDEXED BY WS-WORD-IDX.
009100         10  WS-WORD-TEXT           PIC X(15).
009200 01  WS-WORD-COUNT                  PIC 9(2) COMP VALUE 0.
009300 
009400******************************************************************
009500* SENTIMENT WORD LEXICON - COMPILED IN.  ONE TABLE CARRIES      *
009600* BOTH THE POSITIVE AND NEGATIVE SINGLE-WORD ENTRIES; WS-LEX-   *
009700* SIDE TELLS 120-SCORE-WORDS WHICH ACCUMULATOR TO CREDIT.       *
009800* WS-LEX-WEIGHT-T CARRIES THE WEIGHT TIMES TEN (10 = 1.0 PT,    *
009900* 20 = 2.0 PTS) SO THE TABLE HOLDS NOTHING BUT DIGITS AND       *
010000* DIVIDES BACK OUT IN 100-SCORE-LEXICONS.                       *
010100******************************************************************
010200 01  WS-SENT-LEX-VALUES.
010300     05  FILLER PIC X(20) VALUE "BOM            POS10".
010400     05  FILLER PIC X(20) VALUE "OTIMO          POS20".
010500     05  FILLER PIC X(20) VALUE "EXCELENTE      POS20".
010600     05  FILLER PIC X(20) VALUE "MARAVILHOSO    POS20".
010700     05  FILLER PIC X(20) VALUE "FELIZ          POS10".
010800     05  FILLER PIC X(20) VALUE "SATISFEITO     POS10".
010900     05  FILLER PIC X(20) VALUE "AGRADECIDO     POS10".
011000     05  FILLER PIC X(20) VALUE "OBRIGADO       POS10".
011100     05  FILLER PIC X(20) VALUE "GOSTEI         POS10".
011200     05  FILLER PIC X(20) VALUE "AMO            POS20".
011300     05  FILLER PIC X(20) VALUE "PERFEITO       POS20".
011400     05  FILLER PIC X(20) VALUE "FUNCIONANDO    POS10".
011500     05  FILLER PIC X(20) VALUE "RESOLVIDO      POS10".
011600     05  FILLER PIC X(20) VALUE "AJUDA          POS10".
011700     05  FILLER PIC X(20) VALUE "SUPORTE        POS10".
011800     05  FILLER PIC X(20) VALUE "RAPIDO         POS10".
011900     05  FILLER PIC X(20) VALUE "EFICIENTE      POS15".
012000     05  FILLER PIC X(20) VALUE "RUIM           NEG10".
012100     05  FILLER PIC X(20) VALUE "PESSIMO        NEG20".
012200     05  FILLER PIC X(20) VALUE "TERRIVEL       NEG20".
012300     05  FILLER PIC X(20) VALUE "HORRIVEL       NEG20".
012400     05  FILLER PIC X(20) VALUE "TRISTE         NEG10".
012500     05  FILLER PIC X(20) VALUE "INSATISFEITO   NEG10".
012600     05  FILLER PIC X(20) VALUE "FRUSTRADO      NEG10".
012700     05  FILLER PIC X(20) VALUE "PROBLEMA       NEG10".
012800     05  FILLER PIC X(20) VALUE "ERRO           NEG10".
012900     05  FILLER PIC X(20) VALUE "FALHA          NEG10".
013000     05  FILLER PIC X(20) VALUE "QUEBRADO       NEG10".
013100     05  FILLER PIC X(20) VALUE "ODEIO          NEG20".
013200     05  FILLER PIC X(20) VALUE "DETESTO        NEG20".
013300     05  FILLER PIC X(20) VALUE "RECLAMACAO     NEG10".
013400     05  FILLER PIC X(20) VALUE "LENTO          NEG10".
013500     05  FILLER PIC X(20) VALUE "TRAVANDO       NEG15".
013600     05  FILLER PIC X(20) VALUE "DEMORA         NEG10".
013700     05  FILLER PIC X(20) VALUE "IMPOSSIVEL     NEG15".
013800*    KLP 2003 ADD - ACCENTED SPELLINGS OF THE SAME WORDS ABOVE. *
013900*    THE FOLD IN 0000-MAIN ONLY UPPER-CASES A-Z, SO AN ACCENTED *
014000*    SPELLING NEVER MATCHED ITS UNACCENTED TABLE ROW - HELP     *
014100*    DESK QA FOUND ROUGHLY A THIRD OF BOTH LEXICONS WERE        *
014200*    SILENTLY MISSED THIS WAY.                        TKT-0305 *
014300     05  FILLER PIC X(20) VALUE "ÓTIMO          POS20".
014400     05  FILLER PIC X(20) VALUE "RÁPIDO         POS10".
014500     05  FILLER PIC X(20) VALUE "PÉSSIMO        NEG20".
014600     05  FILLER PIC X(20) VALUE "TERRÍVEL       NEG20".
014700     05  FILLER PIC X(20) VALUE "HORRÍVEL       NEG20".
014800     05  FILLER PIC X(20) VALUE "RECLAMAÇÃO     NEG10".
014900     05  FILLER PIC X(20) VALUE "IMPOSSÍVEL     NEG15".
015000 
015100 01  WS-SENT-LEX-TABLE REDEFINES WS-SENT-LEX-VALUES.
015200     05  WS-LEX-ENTRY OCCURS 42 TIMES INDEXED BY WS-LEX-IDX.
015300         10  WS-LEX-WORD            PIC X(15).
015400         10  WS-LEX-SIDE            PIC X(03).
015500         10  WS-LEX-WEIGHT-T        PIC 9(02).
015600 
015700******************************************************************
015800* URGENCY WORD LIST - PRESENCE ONLY, ALL WEIGHT 1.0.            *
015900******************************************************************
016000 01  WS-URG-LEX-VALUES.
016100     05  FILLER PIC X(15) VALUE "URGENTE        ".
016200     05  FILLER PIC X(15) VALUE "EMERGENCIA     ".
016300     05  FILLER PIC X(15) VALUE "CRITICO        ".
016400     05  FILLER PIC X(15) VALUE "CRITICA        ".
016500     05  FILLER PIC X(15) VALUE "IMEDIATO       ".
016600     05  FILLER PIC X(15) VALUE "IMEDIATAMENTE  ".
016700     05  FILLER PIC X(15) VALUE "ASAP           ".
016800     05  FILLER PIC X(15) VALUE "AGORA          ".
016900     05  FILLER PIC X(15) VALUE "PRIORITARIO    ".
017000     05  FILLER PIC X(15) VALUE "PRIORIDADE     ".
017100     05  FILLER PIC X(15) VALUE "GRAVE          ".
017200     05  FILLER PIC X(15) VALUE "SERIO          ".
017300     05  FILLER PIC X(15) VALUE "PARADO         ".
017400     05  FILLER PIC X(15) VALUE "TRAVADO        ".
017500     05  FILLER PIC X(15) VALUE "BLOQUEADO      ".
017600     05  FILLER PIC X(15) VALUE "INDISPONIVEL   ".
017700     05  FILLER PIC X(15) VALUE "CAIU           ".
017800     05  FILLER PIC X(15) VALUE "QUEBROU        ".
017900     05  FILLER PIC X(15) VALUE "OFFLINE        ".
018000*    KLP 2003 ADD - ACCENTED SPELLINGS, SAME REASON AS THE   *
018100*    SENTIMENT LEXICON ABOVE.                     TKT-0305  *
018200     05  FILLER PIC X(15) VALUE "EMERGÊNCIA     ".
018300     05  FILLER PIC X(15) VALUE "CRÍTICO        ".
018400     05  FILLER PIC X(15) VALUE "CRÍTICA        ".
018500     05  FILLER PIC X(15) VALUE "PRIORITÁRIO    ".
018600     05  FILLER PIC X(15) VALUE "SÉRIO          ".
018700     05  FILLER PIC X(15) VALUE "INDISPONÍVEL   ".
018800 
018900 01  WS-URG-LEX-TABLE REDEFINES WS-URG-LEX-VALUES.
019000     05  WS-URG-ENTRY OCCURS 25 TIMES INDEXED BY WS-URG-IDX.
019100         10  WS-URG-WORD            PIC X(15).
019200 
019300******************************************************************
019400* TWO-WORD/THREE-WORD PHRASES CHECKED BY SUBSTRING, NOT BY THE  *
019500* WORD TABLE, SINCE THE TOKENIZER SPLITS ON BLANKS.             *
019600******************************************************************
019700 01  WS-NEG-PHRASE                  PIC X(12)
019800                                     VALUE "NAO FUNCIONA".
019900* KLP 2003 ADD - ACCENTED SPELLING, SAME REASON AS THE       *
020000* SENTIMENT LEXICON ABOVE.                       TKT-0305   *
020100 01  WS-NEG-PHRASE-ACC              PIC X(12)
020200                                     VALUE "NÃO FUNCIONA".
020300 01  WS-NEG-PHRASE-WGT-T            PIC 9(02) VALUE 20.
020400 01  WS-URG-PHRASE                  PIC X(10) VALUE "FORA DO AR".
020500 
020600 01  WS-SCORE-FIELDS.
020700     05  WS-POS-SCORE-T             PIC S9(4) COMP.
020800     05  WS-NEG-SCORE-T             PIC S9(4) COMP.
020900     05  WS-RAW-SCORE               PIC S9(3)V99 COMP-3.
021000 
021100 01  WS-MISC-SWITCHES.
021200     05  WS-DONE-SW                 PIC X(01) VALUE "N".
021300         88  WS-SCAN-DONE               VALUE "Y".
021400     05  WS-URG-FOUND-SW            PIC X(01) VALUE "N".
021500         88  WS-URG-WAS-FOUND           VALUE "Y".
021600 
021700 LINKAGE SECTION.
021800 01  LK-SENT-PARMS.
021900     05  LK-SAN-BODY                PIC X(300).
022000     05  LK-SENT-SCORE              PIC S9V99.
022100     05  LK-SENT-LABEL              PIC X(08).
022200     05  LK-URGENCY-FLAG            PIC X(01).
022300     05  LK-CRITICALITY             PIC 9(01).
022400     05  LK-INCR-SEVERITY           PIC X(01).
022500 
022600 PROCEDURE DIVISION USING LK-SENT-PARMS.
022700 
022800 0000-MAIN.
022900     MOVE 0.00 TO LK-SENT-SCORE.
023000     MOVE "neutral " TO LK-SENT-LABEL.
023100     MOVE "N" TO LK-URGENCY-FLAG.
023200     MOVE 0 TO LK-CRITICALITY.
023300     MOVE "N" TO LK-INCR-SEVERITY.
023400 
023500     IF LK-SAN-BODY = SPACES
023600         GO TO 0000-EXIT.
023700 
023800     MOVE LK-SAN-BODY TO WS-SCAN-TEXT.
023900     MOVE 300 TO WS-SCAN-LEN.
024000     INSPECT WS-SCAN-TEXT CONVERTING
024100         "abcdefghijklmnopqrstuvwxyz"
024200         TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
024300* KLP 2003 ADD - THE FOLD ABOVE ONLY COVERS UNACCENTED LETTERS. *
024400* PORTUGUESE BODY TEXT IS NORMALLY TYPED WITH ACCENTS, SO FOLD  *
024500* THOSE TOO OR AN ACCENTED WORD'S LEADING LETTER STAYS LOWER    *
024600* CASE AND NEVER LINES UP WITH THE UPPER-CASE TABLE ROW.        *
024700*                                                     TKT-0305  *
024800     INSPECT WS-SCAN-TEXT CONVERTING
024900         "áàâãéêíóôõúç"
025000         TO "ÁÀÂÃÉÊÍÓÔÕÚÇ".
025100
025200     PERFORM 050-TOKENIZE-BODY THRU 050-EXIT.
025300     PERFORM 100-SCORE-LEXICONS THRU 100-EXIT.
025400     PERFORM 200-DETECT-URGENCY THRU 200-EXIT.
025500     PERFORM 300-COMPUTE-CRITICALITY THRU 300-EXIT.
025600 0000-EXIT.
025700     GOBACK.
025800 
025900******************************************************************
026000* 050 - SPLIT WS-SCAN-TEXT INTO WORDS ON BLANKS, LOADING THEM   *
026100* INTO WS-WORD-TABLE FOR THE WORD-LIST SCANS BELOW.             *
026200******************************************************************
026300 050-TOKENIZE-BODY.
026400     MOVE 0 TO WS-WORD-COUNT.
026500     MOVE 1 TO WS-SCAN-POS.
026600     MOVE "N" TO WS-DONE-SW.
026700     PERFORM 051-SKIP-BLANKS THRU 051-EXIT
026800         UNTIL WS-SCAN-POS > WS-SCAN-LEN
026900         OR WS-SCAN-CHARS(WS-SCAN-POS) NOT = SPACE.
027000 
027100     PERFORM 052-TAKE-ONE-WORD THRU 052-EXIT
027200         UNTIL WS-SCAN-POS > WS-SCAN-LEN
027300         OR WS-WORD-COUNT >= 75.
027400 050-EXIT.
027500     EXIT.
027600 
027700 051-SKIP-BLANKS.
027800     ADD 1 TO WS-SCAN-POS.
027900 051-EXIT.
028000     EXIT.
028100 
028200 052-TAKE-ONE-WORD.
028300     MOVE WS-SCAN-POS TO WS-WORD-START.
028400     PERFORM 053-SCAN-WORD-CHAR THRU 053-EXIT
028500         UNTIL WS-SCAN-POS > WS-SCAN-LEN
028600         OR WS-SCAN-CHARS(WS-SCAN-POS) = SPACE
028700         OR WS-SCAN-CHARS(WS-SCAN-POS) = "." OR ","
028800         OR WS-SCAN-CHARS(WS-SCAN-POS) = "!" OR "?"
028900         OR WS-SCAN-CHARS(WS-SCAN-POS) = ";" OR ":".
029000 
029100     SUBTRACT WS-WORD-START FROM WS-SCAN-POS GIVING WS-WORD-LTH.
029200     IF WS-WORD-LTH > 15
029300         MOVE 15 TO WS-WORD-LTH.
029400     IF WS-WORD-LTH > 0
029500         ADD 1 TO WS-WORD-COUNT
029600         MOVE SPACES TO WS-WORD-TEXT(WS-WORD-COUNT)
029700         MOVE WS-SCAN-TEXT(WS-WORD-START:WS-WORD-LTH) TO
029800             WS-WORD-TEXT(WS-WORD-COUNT)
029900     END-IF.
030000 
030100     PERFORM 054-SKIP-PUNCTUATION THRU 054-EXIT
030200         UNTIL WS-SCAN-POS > WS-SCAN-LEN
030300         OR (WS-SCAN-CHARS(WS-SCAN-POS) NOT = "."
030400             AND WS-SCAN-CHARS(WS-SCAN-POS) NOT = ","
030500             AND WS-SCAN-CHARS(WS-SCAN-POS) NOT = "!"
030600             AND WS-SCAN-CHARS(WS-SCAN-POS) NOT = "?"
030700             AND WS-SCAN-CHARS(WS-SCAN-POS) NOT = ";"
030800             AND WS-SCAN-CHARS(WS-SCAN-POS) NOT = ":").
030900 
031000     PERFORM 051-SKIP-BLANKS THRU 051-EXIT
031100         UNTIL WS-SCAN-POS > WS-SCAN-LEN
031200         OR WS-SCAN-CHARS(WS-SCAN-POS) NOT = SPACE.
031300 052-EXIT.
031400     EXIT.
031500 
031600******************************************************************
031700* 053 - ADVANCES ONE CHARACTER WHILE COLLECTING A WORD.         *
031800******************************************************************
031900 053-SCAN-WORD-CHAR.
032000     ADD 1 TO WS-SCAN-POS.
032100 053-EXIT.
032200     EXIT.
032300 
032400******************************************************************
032500* 054 - SKIPS TRAILING PUNCTUATION (. , ! ? ; :) AFTER A WORD   *
032600* SO "AJUDA." COUNTS THE SAME AS "AJUDA".                       *
032700******************************************************************
032800 054-SKIP-PUNCTUATION.
032900     ADD 1 TO WS-SCAN-POS.
033000 054-EXIT.
033100     EXIT.
033200 
033300******************************************************************
033400* 100-SCORE-LEXICONS - PHRASE CHECK, THEN WORD-BY-WORD SCAN     *
033500* AGAINST THE COMPILED-IN LEXICON, CLAMPED AND ROUNDED SCORE.   *
033600******************************************************************
033700 100-SCORE-LEXICONS.
033800     MOVE 0 TO WS-POS-SCORE-T.
033900     MOVE 0 TO WS-NEG-SCORE-T.
034000 
034100     PERFORM 110-COUNT-NEG-PHRASE THRU 110-EXIT.
034200     IF WS-PHRASE-CNT > 0
034300         COMPUTE WS-NEG-SCORE-T =
034400             WS-NEG-SCORE-T +
034500             (WS-PHRASE-CNT * WS-NEG-PHRASE-WGT-T).
034600 
034700     PERFORM 120-SCORE-WORDS THRU 120-EXIT
034800         VARYING WS-WORD-IDX FROM 1 BY 1
034900         UNTIL WS-WORD-IDX > WS-WORD-COUNT.
035000 
035100     COMPUTE WS-RAW-SCORE ROUNDED =
035200         (WS-POS-SCORE-T - WS-NEG-SCORE-T) / 10.
035300     IF WS-RAW-SCORE > 1.00
035400         MOVE 1.00 TO WS-RAW-SCORE.
035500     IF WS-RAW-SCORE < -1.00
035600         MOVE -1.00 TO WS-RAW-SCORE.
035700     MOVE WS-RAW-SCORE TO LK-SENT-SCORE.
035800 
035900     IF WS-RAW-SCORE > 0.10
036000         MOVE "positive" TO LK-SENT-LABEL
036100     ELSE
036200         IF WS-RAW-SCORE < -0.10
036300             MOVE "negative" TO LK-SENT-LABEL
036400         ELSE
036500             MOVE "neutral " TO LK-SENT-LABEL
036600         END-IF
036700     END-IF.
036800 100-EXIT.
036900     EXIT.
037000 
037100******************************************************************
037200* 110 - COUNT OCCURRENCES OF THE "NAO FUNCIONA" PHRASE, WORD-   *
037300* BOUNDED, ACROSS THE FOLDED BODY.                              *
037400******************************************************************
037500 110-COUNT-NEG-PHRASE.
037600     MOVE 0 TO WS-PHRASE-CNT.
037700     MOVE 1 TO WS-SCAN-POS.
037800     MOVE "N" TO WS-DONE-SW.
037900     PERFORM 111-CHECK-PHRASE-AT-POS THRU 111-EXIT
038000         UNTIL WS-SCAN-DONE.
038100 110-EXIT.
038200     EXIT.
038300 
038400 111-CHECK-PHRASE-AT-POS.
038500     IF WS-SCAN-POS > WS-SCAN-LEN
038600         MOVE "Y" TO WS-DONE-SW
038700         GO TO 111-EXIT.
038800     IF WS-SCAN-TEXT(WS-SCAN-POS:12) = WS-NEG-PHRASE
038900         ADD 1 TO WS-PHRASE-CNT
039000         ADD 12 TO WS-SCAN-POS
039100         GO TO 111-EXIT.
039200     IF WS-SCAN-TEXT(WS-SCAN-POS:12) = WS-NEG-PHRASE-ACC
039300         ADD 1 TO WS-PHRASE-CNT
039400         ADD 12 TO WS-SCAN-POS
039500         GO TO 111-EXIT.
039600     ADD 1 TO WS-SCAN-POS.
039700 111-EXIT.
039800     EXIT.
039900 
040000******************************************************************
040100* 120 - FOR ONE WORD FROM WS-WORD-TABLE, LOOK IT UP IN THE      *
040200* SENTIMENT LEXICON AND CREDIT THE MATCHING SIDE'S ACCUMULATOR. *
040300******************************************************************
040400 120-SCORE-WORDS.
040500     SET WS-LEX-IDX TO 1.
040600     SEARCH WS-LEX-ENTRY
040700         AT END
040800             CONTINUE
040900         WHEN WS-LEX-WORD(WS-LEX-IDX) = WS-WORD-TEXT(WS-WORD-IDX)
041000             PERFORM 121-CREDIT-LEXICON-SIDE THRU 121-EXIT
041100     END-SEARCH.
041200 120-EXIT.
041300     EXIT.
041400 
041500 121-CREDIT-LEXICON-SIDE.
041600     IF WS-LEX-SIDE(WS-LEX-IDX) = "POS"
041700         ADD WS-LEX-WEIGHT-T(WS-LEX-IDX) TO WS-POS-SCORE-T
041800     ELSE
041900         ADD WS-LEX-WEIGHT-T(WS-LEX-IDX) TO WS-NEG-SCORE-T
042000     END-IF.
042100 121-EXIT.
042200     EXIT.
042300 
042400******************************************************************
042500* 200-DETECT-URGENCY - THE "FORA DO AR" PHRASE, THEN THE        *
042600* URGENCY WORD LIST, PRESENCE ONLY.                             *
042700******************************************************************
042800 200-DETECT-URGENCY.
042900     MOVE "N" TO WS-URG-FOUND-SW.
043000 
043100     MOVE 1 TO WS-SCAN-POS.
043200     MOVE "N" TO WS-DONE-SW.
043300     PERFORM 210-CHECK-URG-PHRASE THRU 210-EXIT
043400         UNTIL WS-SCAN-DONE.
043500 
043600     IF NOT WS-URG-WAS-FOUND
043700         PERFORM 220-SCAN-URGENCY-WORDS THRU 220-EXIT
043800             VARYING WS-WORD-IDX FROM 1 BY 1
043900             UNTIL WS-WORD-IDX > WS-WORD-COUNT
044000             OR WS-URG-WAS-FOUND.
044100 
044200     IF WS-URG-WAS-FOUND
044300         MOVE "Y" TO LK-URGENCY-FLAG.
044400 200-EXIT.
044500     EXIT.
044600 
044700 210-CHECK-URG-PHRASE.
044800     IF WS-SCAN-POS > WS-SCAN-LEN
044900         MOVE "Y" TO WS-DONE-SW
045000         GO TO 210-EXIT.
045100     IF WS-SCAN-TEXT(WS-SCAN-POS:10) = WS-URG-PHRASE
045200         MOVE "Y" TO WS-URG-FOUND-SW
045300         MOVE "Y" TO WS-DONE-SW
045400         GO TO 210-EXIT.
045500     ADD 1 TO WS-SCAN-POS.
045600 210-EXIT.
045700     EXIT.
045800 
045900 220-SCAN-URGENCY-WORDS.
046000     SET WS-URG-IDX TO 1.
046100     SEARCH WS-URG-ENTRY
046200         AT END
046300             CONTINUE
046400         WHEN WS-URG-WORD(WS-URG-IDX) = WS-WORD-TEXT(WS-WORD-IDX)
046500             MOVE "Y" TO WS-URG-FOUND-SW
046600     END-SEARCH.
046700 220-EXIT.
046800     EXIT.
046900 
047000******************************************************************
047100* 300-COMPUTE-CRITICALITY - ROLL LABEL + URGENCY INTO A 0-3     *
047200* FIGURE AND THE SEVERITY-INCREASE FLAG.                        *
047300******************************************************************
047400 300-COMPUTE-CRITICALITY.
047500     MOVE 0 TO LK-CRITICALITY.
047600     IF LK-SENT-LABEL = "negative"
047700         ADD 1 TO LK-CRITICALITY.
047800     IF LK-URGENCY-FLAG = "Y"
047900         ADD 2 TO LK-CRITICALITY.
048000 
048100     IF LK-CRITICALITY >= 2
048200         MOVE "Y" TO LK-INCR-SEVERITY
048300     ELSE
048400         MOVE "N" TO LK-INCR-SEVERITY.
048500 300-EXIT.
048600     EXIT.
