000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  TCKCLSS.
000400 AUTHOR. R HOLLOWAY.
000500 INSTALLATION. HELP DESK SYSTEMS - APPLICATIONS GROUP.
000600 DATE-WRITTEN. 03/11/97.
000700 DATE-COMPILED. 03/11/97.
000800 SECURITY. NON-CONFIDENTIAL.
000900 
001000******************************************************************
001100*REMARKS.
001200*
001300*          THIS IS THE MAIN DRIVER FOR THE NIGHTLY SERVICE-DESK
001400*          TICKET CLASSIFICATION RUN.  IT READS THE RAW TICKET
001500*          FEED FROM THE INTAKE FRONT END (TICKET-FILE), READS
001600*          THE MATCHING AI-ADJUDICATOR VERDICT FOR EACH TICKET
001700*          (VERDICT-FILE, PAIRED 1-FOR-1 BY POSITION), SANITIZES
001800*          AND SCORES THE TICKET, VALIDATES THE ADJUDICATOR'S
001900*          PROPOSED SERVICE AGAINST THE COMPILED-IN CATALOG, AND
002000*          DECIDES WHETHER THE CLASSIFICATION CAN BE APPLIED
002100*          AUTOMATICALLY OR MUST GO TO A HUMAN.
002200*
002300*          A DUPLICATE TICKET (SAME ID, SUBJECT AND BODY AS ONE
002400*          ALREADY SEEN THIS RUN) IS NOT RE-CLASSIFIED - THE
002500*          EARLIER RESULT IS REPLAYED AND COUNTED AS A CACHE HIT.
002600*          THIS AVOIDS BILLING THE ADJUDICATOR TWICE FOR A TICKET
002700*          THAT WAS RE-SENT BY THE FRONT END AFTER A TIMEOUT.
002800*
002900*          OUTPUT IS ONE RESULT RECORD PER TICKET (RESULT-FILE,
003000*          FOR THE ROUTING/DISPATCH JOB STEP) PLUS A PRINTED
003100*          DETAIL LINE PER TICKET AND A RUN-CONTROL-TOTALS BLOCK
003200*          (REPORT-FILE).
003300*
003400*          CALLS TCKSANIT (SANITIZER), TCKSENT (SENTIMENT SCORE)
003500*          AND TCKCATL (CATALOG LOOKUP) - SEE THOSE COPYLIB
003600*          MEMBERS FOR THEIR OWN CHANGE HISTORY.
003700*
003800******************************************************************
003900* CHANGE LOG                                                    *
004000* 03/11/97 RDH  ORIGINAL VERSION FOR THE CLASSIFICATION RUN     *
004100* 07/20/98 KLP  ADDED ADJUDICATOR-UNAVAILABLE BRANCH PER HELP   *
004200*               DESK REQUEST WHEN AI PROVIDER IS DOWN  TKT-0198 *
004300* 11/09/98 KLP  ADDED IN-MEMORY DUPLICATE-TICKET CACHE SO A     *
004400*               RESUBMITTED TICKET IS NOT BILLED TO THE AI      *
004500*               PROVIDER TWICE                          TKT-0244 *
004600* 01/06/99 RDH  Y2K REVIEW - NO DATE FIELDS ON ANY RECORD USED  *
004700*               BY THIS PROGRAM, NO CHANGE REQUIRED             *
004800* 03/02/99 RDH  WIDENED THE CACHE TABLE TO 1000 ENTRIES - THE   *
004900*               500-ENTRY TABLE WAS FILLING ON THE MONDAY RUN   *
005000*                                                     TKT-0256   *
005100* 08/19/99 JJ   DETAIL LINE NOW SHOWS SENTIMENT LABEL AND       *
005200*               CRITICALITY PER OPS REQUEST             TKT-0271 *
005300* 02/11/03 KLP  450-DETERMINE-STATUS NOW TAKES THE FALLBACK      *
005400*               QUEUE'S NAME FROM WS-CATL-SVC-QUEUE-NAME         *
005500*               (RESOLVED BY TCKCATL) INSTEAD OF LEAVING THAT    *
005600*               PARAMETER UNREAD                       TKT-0302  *
005700* 03/04/03 RDH  350/450 NOW BUILD THE HELP-DESK-FACING MESSAGE   *
005800*               TEXT (WS-STG-MESSAGE) AND 300-READ-VERDICT SETS  *
005900*               WS-ERROR-CODE (NOVERDCT/IDMISMAT) SO A NOT_      *
006000*               APPLIED RESULT CARRIES A REASON INSTEAD OF A     *
006100*               BARE STATUS - RES-MESSAGE/RES-ERROR-CODE ADDED   *
006200*               TO TCKRREC.CPY                         TKT-0306 *
006300* 03/11/03 JJ   200-PROCESS-TICKET WAS SKIPPING 600-WRITE-RESULT *
006400*               ON A CACHE HIT - NO RESULT-FILE RECORD WAS EVER  *
006500*               WRITTEN FOR A REPLAYED TICKET, AND ITS STATUS/   *
006600*               URGENCY/SEVERITY WERE NEVER TALLIED INTO THE     *
006700*               SUMMARY.  ADDED 225-TALLY-CACHED-RESULT AND MOVED*
006800*               600-WRITE-RESULT ONTO THE CACHE-HIT PATH TKT-0307*
006900******************************************************************
007000 
007100 ENVIRONMENT DIVISION.
007200 CONFIGURATION SECTION.
007300 SOURCE-COMPUTER. IBM-390.
007400 OBJECT-COMPUTER. IBM-390.
007500 SPECIAL-NAMES.
007600     C01 IS TOP-OF-FORM.
007700 
007800 INPUT-OUTPUT SECTION.
007900 FILE-CONTROL.
008000     SELECT TICKET-FILE
008100     ASSIGN TO UT-S-TICKETS
008200       ACCESS MODE IS SEQUENTIAL
008300       FILE STATUS IS TICKET-STATUS.
008400 
008500     SELECT VERDICT-FILE
008600     ASSIGN TO UT-S-VERDICT
008700       ACCESS MODE IS SEQUENTIAL
008800       FILE STATUS IS VERDICT-STATUS.
008900 
009000     SELECT RESULT-FILE
009100     ASSIGN TO UT-S-RESULT
009200       ACCESS MODE IS SEQUENTIAL
009300       FILE STATUS IS RESULT-STATUS.
009400 
009500     SELECT REPORT-FILE
009600     ASSIGN TO UT-S-TCKRPT
009700       ORGANIZATION IS SEQUENTIAL.
009800 
009900 DATA DIVISION.
010000 FILE SECTION.
010100 
010200******************************************************************
010300* INBOUND TICKET FEED FROM THE INTAKE FRONT END.                 *
010400******************************************************************
010500 FD  TICKET-FILE
010600     RECORDING MODE IS F
010700     LABEL RECORDS ARE STANDARD
010800     RECORD CONTAINS 670 CHARACTERS
010900     BLOCK CONTAINS 0 RECORDS
011000     DATA RECORD IS TICKET-REC.
011100     COPY TCKTREC.
011200 
011300******************************************************************
011400* AI-ADJUDICATOR VERDICT FEED, PAIRED 1-FOR-1 WITH TICKET-FILE.  *
011500******************************************************************
011600 FD  VERDICT-FILE
011700     RECORDING MODE IS F
011800     LABEL RECORDS ARE STANDARD
011900     RECORD CONTAINS 65 CHARACTERS
012000     BLOCK CONTAINS 0 RECORDS
012100     DATA RECORD IS VERDICT-REC.
012200     COPY TCKVREC.
012300 
012400******************************************************************
012500* OUTPUT CLASSIFICATION RESULT FOR THE ROUTING/DISPATCH STEP.    *
012600******************************************************************
012700 FD  RESULT-FILE
012800     RECORDING MODE IS F
012900     LABEL RECORDS ARE STANDARD
013000     RECORD CONTAINS 358 CHARACTERS
013100     BLOCK CONTAINS 0 RECORDS
013200     DATA RECORD IS RESULT-REC.
013300     COPY TCKRREC.
013400 
013500******************************************************************
013600* PRINTED DETAIL LINES AND END-OF-RUN CONTROL TOTALS.            *
013700******************************************************************
013800 FD  REPORT-FILE
013900     RECORDING MODE IS F
014000     LABEL RECORDS ARE STANDARD
014100     RECORD CONTAINS 80 CHARACTERS
014200     BLOCK CONTAINS 0 RECORDS
014300     DATA RECORD IS RPT-REC.
014400 01  RPT-REC                        PIC X(80).
014500 
014600 WORKING-STORAGE SECTION.
014700 
014800 01  FILE-STATUS-CODES.
014900     05  TICKET-STATUS              PIC X(02).
015000         88  TICKET-STATUS-OK           VALUE "00".
015100     05  VERDICT-STATUS             PIC X(02).
015200         88  VERDICT-STATUS-OK          VALUE "00".
015300     05  RESULT-STATUS              PIC X(02).
015400     05  REPORT-STATUS              PIC X(02).
015500 
015600******************************************************************
015700* CHARACTER VIEW OF ALL FOUR FILE-STATUS CODES TOGETHER, SO A    *
015800* SINGLE DISPLAY CAN DUMP THEM ALL IF THE RUN EVER ABENDS ON A   *
015900* FILE ERROR.                                                    *
016000******************************************************************
016100 01  WS-ALL-FILE-STATUS REDEFINES FILE-STATUS-CODES.
016200     05  WS-STATUS-CHARS            PIC X(01) OCCURS 8 TIMES.
016300 
016400 01  FLAGS-AND-SWITCHES.
016500     05  MORE-DATA-SW               PIC X(01) VALUE "Y".
016600         88  NO-MORE-DATA               VALUE "N".
016700     05  CACHE-HIT-SW               PIC X(01) VALUE "N".
016800         88  CACHE-WAS-HIT              VALUE "Y".
016900     05  WS-ERROR-SW                PIC X(01) VALUE "N".
017000         88  WS-ERROR-FOUND             VALUE "Y".
017100
017200******************************************************************
017300* SET BY 300-READ-VERDICT WHEN WS-ERROR-SW GOES TO "Y", SO      *
017400* 380-BUILD-ERROR-RESULT CAN CARRY A REASON IN RES-ERROR-CODE   *
017500* INSTEAD OF JUST A BARE NOT_APPLIED STATUS.        TKT-0306    *
017600******************************************************************
017700 77  WS-ERROR-CODE                  PIC X(08) VALUE SPACES.
017800
017900 01  COUNTERS-IDXS-AND-ACCUMULATORS.
018000     05  WS-TICKETS-READ            PIC 9(07) COMP VALUE 0.
018100     05  WS-CACHE-HITS              PIC 9(07) COMP VALUE 0.
018200     05  WS-APPLIED-COUNT           PIC 9(07) COMP VALUE 0.
018300     05  WS-PARTIAL-COUNT           PIC 9(07) COMP VALUE 0.
018400     05  WS-MANUAL-COUNT            PIC 9(07) COMP VALUE 0.
018500     05  WS-NOT-APPLIED-COUNT       PIC 9(07) COMP VALUE 0.
018600     05  WS-URGENT-COUNT            PIC 9(07) COMP VALUE 0.
018700     05  WS-SEVERITY-COUNT          PIC 9(07) COMP VALUE 0.
018800     05  WS-CACHE-COUNT             PIC 9(07) COMP VALUE 0.
018900     05  WS-CACHE-MAX               PIC 9(07) COMP VALUE 1000.
019000 
019100******************************************************************
019200* DIAGNOSTIC WORK AREA - THE NAME OF THE PARAGRAPH CURRENTLY     *
019300* RUNNING, FOR CONSOLE DISPLAY IF THE RUN ABENDS.                *
019400******************************************************************
019500 01  WS-DIAG-AREA.
019600     05  WS-PARA-NAME               PIC X(30) VALUE SPACES.
019700 
019800 01  WS-DIAG-AREA-R REDEFINES WS-DIAG-AREA.
019900     05  WS-PARA-CHARS              PIC X(01) OCCURS 30 TIMES.
020000 
020100******************************************************************
020200* FALLBACK-QUEUE PARAMETER - ROUTING TARGET WHEN THE ADJUDICATOR *
020300* IS DOWN (350-ADJUDICATOR-UNAVAILABLE, WHERE TCKCATL IS NEVER   *
020400* CALLED).  WHEN THE PROPOSED SERVICE ID IS INVALID INSTEAD,     *
020500* 450-DETERMINE-STATUS TAKES THE FALLBACK QUEUE'S NAME OUT OF    *
020600* WS-CATL-SVC-QUEUE-NAME - TCKCATL RESOLVES IT OUT OF THE SAME   *
020700* Q-001 ENTRY THIS LITERAL MIRRORS - SO THE TEXT BELOW IS NOT    *
020800* DUPLICATED ACROSS TWO PROGRAMS ON THAT PATH.                   *
020900******************************************************************
021000 01  WS-CLASSIFY-PARMS.
021100     05  WS-FALLBACK-QUEUE          PIC X(25)
021200             VALUE "Service Desk (1o Nivel)".
021300     05  WS-CONF-THRESHOLD          PIC 9V99 VALUE 0.75.
021400 
021500******************************************************************
021600* STAGING AREA - HOLDS THE FIELDS 450-DETERMINE-STATUS OR THE    *
021700* ADJUDICATOR-UNAVAILABLE/ERROR BRANCHES WORK OUT, BEFORE THEY   *
021800* ARE MOVED INTO THE OUTGOING RESULT-REC BY 500-BUILD-RESULT.    *
021900******************************************************************
022000 01  WS-RESULT-STAGING.
022100     05  WS-STG-SUCCESS             PIC X(01).
022200     05  WS-STG-STATUS              PIC X(12).
022300     05  WS-STG-TYPE                PIC X(03).
022400     05  WS-STG-SERVICE-ID          PIC X(08).
022500     05  WS-STG-SERVICE-NAME        PIC X(40).
022600     05  WS-STG-QUEUE               PIC X(25).
022700     05  WS-STG-CONFIDENCE          PIC 9V99.
022800     05  WS-STG-THRESHOLD-MET       PIC X(01).
022900     05  WS-STG-MESSAGE             PIC X(70).
023000 
023100******************************************************************
023200* PARAMETER AREA PASSED TO TCKCATL FOR THE SERVICE-ID LOOKUP.    *
023300* SHAPE MATCHES TCKCATL'S OWN LK-CATL-PARMS ONE-FOR-ONE.         *
023400* WS-CATL-SVC-QUEUE-NAME IS READ BY 450-DETERMINE-STATUS ON THE  *
023500* INVALID-SERVICE PATH; WS-CATL-SVC-QUEUE-ID IS THE INTERMEDIATE *
023600* LOOKUP KEY TCKCATL USES TO GET THERE AND IS NOT RE-READ HERE.  *
023700******************************************************************
023800 01  WS-CATL-PARMS.
023900     05  WS-CATL-SERVICE-ID         PIC X(08).
024000     05  WS-CATL-VALID-SVC          PIC X(01).
024100         88  WS-CATL-SVC-IS-VALID       VALUE "Y".
024200     05  WS-CATL-SVC-TYPE           PIC X(03).
024300     05  WS-CATL-SVC-NAME           PIC X(40).
024400     05  WS-CATL-SVC-DOMAIN         PIC X(25).
024500     05  WS-CATL-SVC-QUEUE-ID       PIC X(05).
024600     05  WS-CATL-SVC-QUEUE-NAME     PIC X(25).
024700 
024800******************************************************************
024900* PARAMETER AREA PASSED TO TCKSANIT.  MATCHES TCKSANIT'S OWN     *
025000* LK-SANIT-PARMS ONE-FOR-ONE.                                    *
025100******************************************************************
025200 01  WS-SANIT-PARMS.
025300     05  WS-SAN-RAW-SUBJECT         PIC X(100).
025400     05  WS-SAN-RAW-BODY            PIC X(500).
025500     05  WS-SAN-RAW-SENDER          PIC X(60).
025600     05  WS-SAN-SUBJECT             PIC X(100).
025700     05  WS-SAN-BODY                PIC X(300).
025800     05  WS-SAN-SENDER              PIC X(60).
025900     05  FILLER                     PIC X(02).
026000 
026100******************************************************************
026200* PARAMETER AREA PASSED TO TCKSENT.  MATCHES TCKSENT'S OWN       *
026300* LK-SENT-PARMS ONE-FOR-ONE.                                     *
026400******************************************************************
026500 01  WS-SENT-PARMS.
026600     05  WS-SENT-BODY               PIC X(300).
026700     05  WS-SENT-SCORE              PIC S9V99.
026800     05  WS-SENT-LABEL              PIC X(08).
026900     05  WS-SENT-URGENCY            PIC X(01).
027000         88  WS-SENT-IS-URGENT          VALUE "Y".
027100     05  WS-SENT-CRITICALITY        PIC 9(01).
027200     05  WS-SENT-INCR-SEVERITY      PIC X(01).
027300         88  WS-SENT-RAISE-SEVERITY     VALUE "Y".
027400 
027500******************************************************************
027600* DUPLICATE-TICKET CACHE - KEY IS THE RAW (PRE-SANITIZE) TICKET  *
027700* ID, SUBJECT AND BODY, PIPE-SEPARATED.  THE FIRST RESULT BUILT  *
027800* FOR A KEY IS SAVED HERE AND REPLAYED FOR ANY LATER TICKET IN   *
027900* THIS RUN THAT HASHES TO THE SAME RAW TEXT.  ERROR RESULTS ARE  *
028000* NEVER STORED.  1000 ENTRIES COVERS THE LARGEST RUN SEEN TO     *
028100* DATE - IF THE TABLE FILLS, LATER DUPLICATES ARE SIMPLY RE-RUN  *
028200* THROUGH THE NORMAL PATH INSTEAD OF BEING REPLAYED.             *
028300******************************************************************
028400 01  WS-CACHE-KEY-WORK              PIC X(612).
028500 
028600******************************************************************
028700* BROKEN-OUT VIEW OF THE CACHE KEY - THE THREE RAW FIELDS THAT   *
028800* MAKE UP THE KEY, FOR CONSOLE DISPLAY IF A DUPLICATE-KEY        *
028900* COMPLAINT EVER HAS TO BE TRACED BY HAND.                       *
029000******************************************************************
029100 01  WS-CACHE-KEY-VIEW REDEFINES WS-CACHE-KEY-WORK.
029200     05  WS-CKV-TICKET-ID           PIC X(10).
029300     05  WS-CKV-SEP-1               PIC X(01).
029400     05  WS-CKV-SUBJECT             PIC X(100).
029500     05  WS-CKV-SEP-2               PIC X(01).
029600     05  WS-CKV-BODY                PIC X(500).
029700 
029800 01  WS-CACHE-TABLE.
029900     05  CACHE-ENTRY OCCURS 1000 TIMES
030000                 INDEXED BY CACHE-IDX.
030100         10  CACHE-KEY              PIC X(612).
030200         10  CACHE-RESULT           PIC X(358).
030300 
030400******************************************************************
030500* PRINT-LINE LAYOUTS FOR THE DETAIL AND SUMMARY REPORT.          *
030600******************************************************************
030700 01  WS-BLANK-LINE.
030800     05  FILLER                     PIC X(80) VALUE SPACES.
030900 
031000 01  WS-TITLE-LINE.
031100     05  FILLER                     PIC X(80)
031200             VALUE "TICKET CLASSIFICATION RUN SUMMARY".
031300 
031400 01  WS-DETAIL-LINE.
031500     05  DTL-TICKET-ID-O            PIC X(10).
031600     05  FILLER                     PIC X(02) VALUE SPACES.
031700     05  DTL-STATUS-O               PIC X(12).
031800     05  FILLER                     PIC X(02) VALUE SPACES.
031900     05  DTL-TYPE-O                 PIC X(03).
032000     05  FILLER                     PIC X(02) VALUE SPACES.
032100     05  DTL-SERVICE-ID-O           PIC X(08).
032200     05  FILLER                     PIC X(02) VALUE SPACES.
032300     05  DTL-QUEUE-O                PIC X(20).
032400     05  FILLER                     PIC X(01) VALUE SPACES.
032500     05  DTL-CONFIDENCE-O           PIC 9.99.
032600     05  FILLER                     PIC X(02) VALUE SPACES.
032700     05  DTL-SENT-LABEL-O           PIC X(08).
032800     05  FILLER                     PIC X(02) VALUE SPACES.
032900     05  DTL-CRITICALITY-O          PIC 9.
033000     05  FILLER                     PIC X(03) VALUE SPACES.
033100 
033200 01  WS-SUMM-READ-LINE.
033300     05  FILLER                     PIC X(18)
033400             VALUE "  TICKETS READ:   ".
033500     05  SUMM-READ-O                PIC ZZZ9.
033600     05  FILLER                     PIC X(58) VALUE SPACES.
033700 
033800 01  WS-SUMM-HITS-LINE.
033900     05  FILLER                     PIC X(18)
034000             VALUE "  CACHE HITS:     ".
034100     05  SUMM-HITS-O                PIC ZZZ9.
034200     05  FILLER                     PIC X(58) VALUE SPACES.
034300 
034400 01  WS-SUMM-APPL-LINE.
034500     05  FILLER                     PIC X(18)
034600             VALUE "  STATUS APPLIED: ".
034700     05  SUMM-APPL-O                PIC ZZZ9.
034800     05  FILLER                     PIC X(58) VALUE SPACES.
034900 
035000 01  WS-SUMM-PART-LINE.
035100     05  FILLER                     PIC X(18)
035200             VALUE "  STATUS PARTIAL: ".
035300     05  SUMM-PART-O                PIC ZZZ9.
035400     05  FILLER                     PIC X(58) VALUE SPACES.
035500 
035600 01  WS-SUMM-MANL-LINE.
035700     05  FILLER                     PIC X(18)
035800             VALUE "  STATUS MANUAL:  ".
035900     05  SUMM-MANL-O                PIC ZZZ9.
036000     05  FILLER                     PIC X(58) VALUE SPACES.
036100 
036200 01  WS-SUMM-NAPL-LINE.
036300     05  FILLER                     PIC X(18)
036400             VALUE "  STATUS NOT APPL:".
036500     05  SUMM-NAPL-O                PIC ZZZ9.
036600     05  FILLER                     PIC X(58) VALUE SPACES.
036700 
036800 01  WS-SUMM-URGT-LINE.
036900     05  FILLER                     PIC X(18)
037000             VALUE "  URGENT TICKETS: ".
037100     05  SUMM-URGT-O                PIC ZZZ9.
037200     05  FILLER                     PIC X(58) VALUE SPACES.
037300 
037400 01  WS-SUMM-SEVR-LINE.
037500     05  FILLER                     PIC X(18)
037600             VALUE "  SEVERITY RAISED:".
037700     05  SUMM-SEVR-O                PIC ZZZ9.
037800     05  FILLER                     PIC X(58) VALUE SPACES.
037900 
038000 PROCEDURE DIVISION.
038100     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
038200     PERFORM 100-MAINLINE THRU 100-EXIT
038300             UNTIL NO-MORE-DATA.
038400     PERFORM 900-CLEANUP THRU 900-EXIT.
038500     MOVE +0 TO RETURN-CODE.
038600     GOBACK.
038700 
038800******************************************************************
038900* 000 - OPEN FILES, PRIME THE READ.                              *
039000******************************************************************
039100 000-HOUSEKEEPING.
039200     MOVE "000-HOUSEKEEPING" TO WS-PARA-NAME.
039300     DISPLAY "******** BEGIN JOB TCKCLSS ********".
039400     PERFORM 800-OPEN-FILES THRU 800-EXIT.
039500     PERFORM 950-READ-TICKET THRU 950-EXIT.
039600 000-EXIT.
039700     EXIT.
039800 
039900******************************************************************
040000* 100 - ONE ITERATION PER TICKET ON TICKET-FILE.                 *
040100******************************************************************
040200 100-MAINLINE.
040300     MOVE "100-MAINLINE" TO WS-PARA-NAME.
040400     ADD +1 TO WS-TICKETS-READ.
040500     PERFORM 200-PROCESS-TICKET THRU 200-EXIT.
040600     PERFORM 950-READ-TICKET THRU 950-EXIT.
040700 100-EXIT.
040800     EXIT.
040900 
041000******************************************************************
041100* 200 - CACHE CHECK, THEN SANITIZE/SCORE/VALIDATE/DECIDE, THEN   *
041200* WRITE THE RESULT RECORD AND THE PRINTED DETAIL LINE.           *
041300******************************************************************
041400 200-PROCESS-TICKET.
041500     MOVE "200-PROCESS-TICKET" TO WS-PARA-NAME.
041600     PERFORM 210-BUILD-CACHE-KEY THRU 210-EXIT.
041700     PERFORM 220-CHECK-CACHE THRU 220-EXIT.
041800     IF CACHE-WAS-HIT
041900         PERFORM 225-TALLY-CACHED-RESULT THRU 225-EXIT
042000         PERFORM 600-WRITE-RESULT THRU 600-EXIT
042100         PERFORM 700-WRITE-DETAIL-LINE THRU 700-EXIT
042200     ELSE
042300         PERFORM 300-READ-VERDICT THRU 300-EXIT
042400         IF WS-ERROR-FOUND
042500             PERFORM 380-BUILD-ERROR-RESULT THRU 380-EXIT
042600         ELSE
042700             PERFORM 250-SANITIZE-TICKET THRU 250-EXIT
042800             PERFORM 260-SCORE-SENTIMENT THRU 260-EXIT
042900             IF VERDICT-NOT-AVAILABLE
043000                 PERFORM 350-ADJUDICATOR-UNAVAILABLE
043100                         THRU 350-EXIT
043200             ELSE
043300                 PERFORM 400-VALIDATE-VERDICT THRU 400-EXIT
043400                 PERFORM 450-DETERMINE-STATUS THRU 450-EXIT
043500             END-IF
043600             PERFORM 500-BUILD-RESULT THRU 500-EXIT
043700             PERFORM 230-STORE-CACHE THRU 230-EXIT
043800         END-IF
043900         PERFORM 600-WRITE-RESULT THRU 600-EXIT
044000         PERFORM 700-WRITE-DETAIL-LINE THRU 700-EXIT
044100     END-IF.
044200 200-EXIT.
044300     EXIT.
044400 
044500******************************************************************
044600* 210 - BUILD THE IDEMPOTENCY KEY FROM THE RAW, PRE-SANITIZE     *
044700* TICKET-ID, SUBJECT AND BODY, PIPE-SEPARATED.                   *
044800******************************************************************
044900 210-BUILD-CACHE-KEY.
045000     MOVE "210-BUILD-CACHE-KEY" TO WS-PARA-NAME.
045100     MOVE SPACES TO WS-CACHE-KEY-WORK.
045200     STRING TICKET-ID      DELIMITED BY SIZE
045300            "|"            DELIMITED BY SIZE
045400            TICKET-SUBJECT  DELIMITED BY SIZE
045500            "|"            DELIMITED BY SIZE
045600            TICKET-BODY     DELIMITED BY SIZE
045700       INTO WS-CACHE-KEY-WORK.
045800 210-EXIT.
045900     EXIT.
046000 
046100******************************************************************
046200* 220 - LINEAR SEARCH OF THE ENTRIES STORED SO FAR THIS RUN.     *
046300* ON A HIT, THE SAVED RESULT REPLACES RESULT-REC AND THE HIT     *
046400* MARKER IS TURNED ON.                                           *
046500******************************************************************
046600 220-CHECK-CACHE.
046700     MOVE "220-CHECK-CACHE" TO WS-PARA-NAME.
046800     MOVE "N" TO CACHE-HIT-SW.
046900     IF WS-CACHE-COUNT > 0
047000         SET CACHE-IDX TO 1
047100         SEARCH CACHE-ENTRY
047200             AT END
047300                 CONTINUE
047400             WHEN CACHE-KEY(CACHE-IDX) = WS-CACHE-KEY-WORK
047500                 MOVE "Y" TO CACHE-HIT-SW
047600                 MOVE CACHE-RESULT(CACHE-IDX) TO RESULT-REC
047700                 MOVE "Y" TO RES-CACHE-HIT
047800                 ADD +1 TO WS-CACHE-HITS
047900         END-SEARCH
048000     END-IF.
048100 220-EXIT.
048200     EXIT.
048300
048400******************************************************************
048500* 225 - A CACHE HIT REPLAYS AN ALREADY-BUILT RESULT-REC, BUT THE  *
048600* RUN'S STATUS/URGENCY/SEVERITY COUNTERS ARE ONLY BUMPED BY 450  *
048700* AND 500 WHEN A RESULT IS FRESHLY BUILT.  THIS PARAGRAPH CREDITS *
048800* THE REPLAYED TICKET TO THE SAME COUNTERS OFF THE REPLAYED       *
048900* RESULT-REC'S OWN STATUS/URGENCY/SEVERITY FLAGS SO THE END-OF-   *
049000* RUN SUMMARY REPORT STAYS ACCURATE FOR CACHE HITS.       TKT-0307*
049100******************************************************************
049200 225-TALLY-CACHED-RESULT.
049300     MOVE "225-TALLY-CACHED-RESULT" TO WS-PARA-NAME.
049400     IF RES-STATUS-APPLIED
049500         ADD +1 TO WS-APPLIED-COUNT
049600     ELSE
049700         IF RES-STATUS-PARTIAL
049800             ADD +1 TO WS-PARTIAL-COUNT
049900         ELSE
050000             IF RES-STATUS-MANUAL
050100                 ADD +1 TO WS-MANUAL-COUNT
050200             END-IF
050300         END-IF
050400     END-IF.
050500     IF RES-IS-URGENT
050600         ADD +1 TO WS-URGENT-COUNT.
050700     IF RES-RAISE-SEVERITY
050800         ADD +1 TO WS-SEVERITY-COUNT.
050900 225-EXIT.
051000     EXIT.
051100
051200******************************************************************
051300* 230 - SAVE A SUCCESSFUL RESULT FOR REPLAY.  ERROR RESULTS ARE  *
051400* NEVER SAVED (RES-WAS-SUCCESSFUL IS OFF FOR THOSE).             *
051500******************************************************************
051600 230-STORE-CACHE.
051700     MOVE "230-STORE-CACHE" TO WS-PARA-NAME.
051800     IF RES-WAS-SUCCESSFUL AND WS-CACHE-COUNT < WS-CACHE-MAX
051900         ADD +1 TO WS-CACHE-COUNT
052000         SET CACHE-IDX TO WS-CACHE-COUNT
052100         MOVE WS-CACHE-KEY-WORK TO CACHE-KEY(CACHE-IDX)
052200         MOVE RESULT-REC TO CACHE-RESULT(CACHE-IDX)
052300     END-IF.
052400 230-EXIT.
052500     EXIT.
052600 
052700******************************************************************
052800* 250 - CALL THE SANITIZER SUBPROGRAM ON THE RAW SUBJECT, BODY   *
052900* AND SENDER.                                                    *
053000******************************************************************
053100 250-SANITIZE-TICKET.
053200     MOVE "250-SANITIZE-TICKET" TO WS-PARA-NAME.
053300     MOVE SPACES TO WS-SANIT-PARMS.
053400     MOVE TICKET-SUBJECT TO WS-SAN-RAW-SUBJECT.
053500     MOVE TICKET-BODY TO WS-SAN-RAW-BODY.
053600     MOVE TICKET-SENDER TO WS-SAN-RAW-SENDER.
053700     CALL "TCKSANIT" USING WS-SANIT-PARMS.
053800 250-EXIT.
053900     EXIT.
054000 
054100******************************************************************
054200* 260 - CALL THE SENTIMENT SUBPROGRAM ON THE SANITIZED BODY.     *
054300******************************************************************
054400 260-SCORE-SENTIMENT.
054500     MOVE "260-SCORE-SENTIMENT" TO WS-PARA-NAME.
054600     MOVE SPACES TO WS-SENT-PARMS.
054700     MOVE WS-SAN-BODY TO WS-SENT-BODY.
054800     CALL "TCKSENT" USING WS-SENT-PARMS.
054900 260-EXIT.
055000     EXIT.
055100 
055200******************************************************************
055300* 300 - READ THE PAIRED VERDICT RECORD.  MISSING RECORD OR A     *
055400* TICKET-ID MISMATCH BOTH TURN ON THE ERROR SWITCH SO 200-       *
055500* PROCESS-TICKET ROUTES TO THE ERROR-RESULT BRANCH.              *
055600******************************************************************
055700 300-READ-VERDICT.
055800     MOVE "300-READ-VERDICT" TO WS-PARA-NAME.
055900     MOVE "N" TO WS-ERROR-SW.
056000     MOVE SPACES TO WS-ERROR-CODE.
056100     READ VERDICT-FILE INTO VERDICT-REC
056200         AT END
056300             MOVE "Y" TO WS-ERROR-SW
056400             MOVE "NOVERDCT" TO WS-ERROR-CODE
056500             GO TO 300-EXIT
056600     END-READ.
056700     IF VERDICT-TICKET-ID NOT = TICKET-ID
056800         MOVE "IDMISMAT" TO WS-ERROR-CODE
056900         MOVE "Y" TO WS-ERROR-SW.
057000 300-EXIT.
057100     EXIT.
057200 
057300******************************************************************
057400* 350 - AI PROVIDER WAS DOWN FOR THIS TICKET.  ALWAYS ROUTES     *
057500* TO THE FALLBACK QUEUE AS A MANUAL CLASSIFICATION.              *
057600******************************************************************
057700 350-ADJUDICATOR-UNAVAILABLE.
057800     MOVE "350-ADJUDICATOR-UNAVAILABLE" TO WS-PARA-NAME.
057900     MOVE "Y" TO WS-STG-SUCCESS.
058000     MOVE "manual      " TO WS-STG-STATUS.
058100     MOVE SPACES TO WS-STG-TYPE.
058200     MOVE SPACES TO WS-STG-SERVICE-ID.
058300     MOVE SPACES TO WS-STG-SERVICE-NAME.
058400     MOVE WS-FALLBACK-QUEUE TO WS-STG-QUEUE.
058500     MOVE 0 TO WS-STG-CONFIDENCE.
058600     MOVE "N" TO WS-STG-THRESHOLD-MET.
058700     MOVE SPACES TO WS-STG-MESSAGE.
058800     STRING "IA temporariamente indisponivel - classificacao "
058900            "manual necessaria" DELIMITED BY SIZE
059000         INTO WS-STG-MESSAGE.
059100     ADD +1 TO WS-MANUAL-COUNT.
059200 350-EXIT.
059300     EXIT.
059400 
059500******************************************************************
059600* 400 - LOOK THE ADJUDICATOR'S PROPOSED SERVICE ID UP IN THE     *
059700* COMPILED-IN CATALOG VIA TCKCATL.                               *
059800******************************************************************
059900 400-VALIDATE-VERDICT.
060000     MOVE "400-VALIDATE-VERDICT" TO WS-PARA-NAME.
060100     MOVE SPACES TO WS-CATL-PARMS.
060200     MOVE VERDICT-SERVICE-ID TO WS-CATL-SERVICE-ID.
060300     CALL "TCKCATL" USING WS-CATL-PARMS.
060400 400-EXIT.
060500     EXIT.
060600 
060700******************************************************************
060800* 450 - APPLY THE STATUS-DETERMINATION RULES (CONFIDENCE         *
060900* THRESHOLD 0.75) NOW THAT THE SERVICE-ID VALIDITY IS KNOWN.     *
061000******************************************************************
061100 450-DETERMINE-STATUS.
061200     MOVE "450-DETERMINE-STATUS" TO WS-PARA-NAME.
061300     MOVE "Y" TO WS-STG-SUCCESS.
061400     MOVE VERDICT-TYPE TO WS-STG-TYPE.
061500     MOVE VERDICT-SERVICE-ID TO WS-STG-SERVICE-ID.
061600     MOVE VERDICT-CONFIDENCE TO WS-STG-CONFIDENCE.
061700 
061800     IF WS-CATL-SVC-IS-VALID
061900         MOVE WS-CATL-SVC-NAME TO WS-STG-SERVICE-NAME
062000         MOVE WS-CATL-SVC-DOMAIN TO WS-STG-QUEUE
062100     ELSE
062200         MOVE VERDICT-SERVICE-NAME TO WS-STG-SERVICE-NAME
062300         MOVE WS-CATL-SVC-QUEUE-NAME TO WS-STG-QUEUE.
062400 
062500     IF WS-CATL-SVC-IS-VALID AND
062600             VERDICT-CONFIDENCE NOT LESS THAN WS-CONF-THRESHOLD
062700         MOVE "Y" TO WS-STG-THRESHOLD-MET
062800         MOVE "applied     " TO WS-STG-STATUS
062900         ADD +1 TO WS-APPLIED-COUNT
063000     ELSE
063100         MOVE "N" TO WS-STG-THRESHOLD-MET
063200         IF WS-CATL-SVC-IS-VALID
063300             MOVE "partial     " TO WS-STG-STATUS
063400             ADD +1 TO WS-PARTIAL-COUNT
063500         ELSE
063600             MOVE "manual      " TO WS-STG-STATUS
063700             MOVE WS-CATL-SVC-QUEUE-NAME TO WS-STG-QUEUE
063800             ADD +1 TO WS-MANUAL-COUNT
063900         END-IF
064000     END-IF.
064100
064200     MOVE SPACES TO WS-STG-MESSAGE.
064300     IF WS-STG-THRESHOLD-MET = "Y"
064400         MOVE "Classificacao aplicada automaticamente"
064500             TO WS-STG-MESSAGE
064600     ELSE
064700         MOVE "Classificacao requer revisao manual"
064800             TO WS-STG-MESSAGE
064900     END-IF.
065000 450-EXIT.
065100     EXIT.
065200 
065300******************************************************************
065400* 380 - COULD NOT PAIR THIS TICKET WITH A VERDICT RECORD.        *
065500* RESULT IS MARKED IN ERROR AND IS NOT ELIGIBLE FOR CACHING.     *
065600******************************************************************
065700 380-BUILD-ERROR-RESULT.
065800     MOVE "380-BUILD-ERROR-RESULT" TO WS-PARA-NAME.
065900     INITIALIZE RESULT-REC.
066000     MOVE TICKET-ID TO RES-TICKET-ID.
066100     MOVE "N" TO RES-SUCCESS.
066200     MOVE "not_applied " TO RES-STATUS.
066300     MOVE WS-ERROR-CODE TO RES-ERROR-CODE.
066400     ADD +1 TO WS-NOT-APPLIED-COUNT.
066500 380-EXIT.
066600     EXIT.
066700 
066800******************************************************************
066900* 500 - MOVE THE STAGED DECISION, THE SANITIZED TEXT AND THE     *
067000* SENTIMENT OUTPUTS INTO THE OUTGOING RESULT-REC.                *
067100******************************************************************
067200 500-BUILD-RESULT.
067300     MOVE "500-BUILD-RESULT" TO WS-PARA-NAME.
067400     INITIALIZE RESULT-REC.
067500     MOVE TICKET-ID TO RES-TICKET-ID.
067600     MOVE WS-STG-SUCCESS TO RES-SUCCESS.
067700     MOVE WS-STG-STATUS TO RES-STATUS.
067800     MOVE WS-STG-TYPE TO RES-TYPE.
067900     MOVE WS-STG-SERVICE-ID TO RES-SERVICE-ID.
068000     MOVE WS-STG-SERVICE-NAME TO RES-SERVICE-NAME.
068100     MOVE WS-STG-QUEUE TO RES-QUEUE.
068200     MOVE WS-STG-CONFIDENCE TO RES-CONFIDENCE.
068300     MOVE WS-STG-THRESHOLD-MET TO RES-THRESHOLD-MET.
068400     MOVE WS-SENT-SCORE TO RES-SENT-SCORE.
068500     MOVE WS-SENT-LABEL TO RES-SENT-LABEL.
068600     MOVE WS-SENT-URGENCY TO RES-URGENCY.
068700     MOVE WS-SENT-CRITICALITY TO RES-CRITICALITY.
068800     MOVE WS-SENT-INCR-SEVERITY TO RES-INCR-SEVERITY.
068900     MOVE "N" TO RES-CACHE-HIT.
069000     MOVE WS-SAN-SUBJECT TO RES-SANITIZED-SUBJ.
069100     MOVE WS-SAN-SENDER TO RES-MASKED-SENDER.
069200     MOVE WS-STG-MESSAGE TO RES-MESSAGE.
069300
069400     IF WS-SENT-IS-URGENT
069500         ADD +1 TO WS-URGENT-COUNT.
069600     IF WS-SENT-RAISE-SEVERITY
069700         ADD +1 TO WS-SEVERITY-COUNT.
069800 500-EXIT.
069900     EXIT.
070000 
070100******************************************************************
070200* 600 - WRITE THE RESULT RECORD TO RESULT-FILE.                  *
070300******************************************************************
070400 600-WRITE-RESULT.
070500     MOVE "600-WRITE-RESULT" TO WS-PARA-NAME.
070600     WRITE RESULT-REC.
070700 600-EXIT.
070800     EXIT.
070900 
071000******************************************************************
071100* 700 - PRINT ONE DETAIL LINE FOR THIS TICKET.                   *
071200******************************************************************
071300 700-WRITE-DETAIL-LINE.
071400     MOVE "700-WRITE-DETAIL-LINE" TO WS-PARA-NAME.
071500     MOVE SPACES TO WS-DETAIL-LINE.
071600     MOVE RES-TICKET-ID TO DTL-TICKET-ID-O.
071700     MOVE RES-STATUS TO DTL-STATUS-O.
071800     MOVE RES-TYPE TO DTL-TYPE-O.
071900     MOVE RES-SERVICE-ID TO DTL-SERVICE-ID-O.
072000     MOVE RES-QUEUE(1:20) TO DTL-QUEUE-O.
072100     MOVE RES-CONFIDENCE TO DTL-CONFIDENCE-O.
072200     MOVE RES-SENT-LABEL TO DTL-SENT-LABEL-O.
072300     MOVE RES-CRITICALITY TO DTL-CRITICALITY-O.
072400     WRITE RPT-REC FROM WS-DETAIL-LINE
072500         AFTER ADVANCING 1.
072600 700-EXIT.
072700     EXIT.
072800 
072900******************************************************************
073000* 800 - OPEN ALL FILES FOR THE RUN.                              *
073100******************************************************************
073200 800-OPEN-FILES.
073300     MOVE "800-OPEN-FILES" TO WS-PARA-NAME.
073400     OPEN INPUT TICKET-FILE.
073500     OPEN INPUT VERDICT-FILE.
073600     OPEN OUTPUT RESULT-FILE.
073700     OPEN OUTPUT REPORT-FILE.
073800 800-EXIT.
073900     EXIT.
074000 
074100******************************************************************
074200* 850 - CLOSE ALL FILES FOR THE RUN.                             *
074300******************************************************************
074400 850-CLOSE-FILES.
074500     MOVE "850-CLOSE-FILES" TO WS-PARA-NAME.
074600     CLOSE TICKET-FILE, VERDICT-FILE, RESULT-FILE, REPORT-FILE.
074700 850-EXIT.
074800     EXIT.
074900 
075000******************************************************************
075100* 900 - END-OF-FILE HOUSEKEEPING: PRINT THE SUMMARY, CLOSE THE   *
075200* FILES, DISPLAY THE END-OF-JOB BANNER.                          *
075300******************************************************************
075400 900-CLEANUP.
075500     MOVE "900-CLEANUP" TO WS-PARA-NAME.
075600     PERFORM 950-PRINT-SUMMARY THRU 950-PRINT-SUMMARY-EXIT.
075700     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
075800     DISPLAY "** TICKETS READ **".
075900     DISPLAY WS-TICKETS-READ.
076000     DISPLAY "** CACHE HITS **".
076100     DISPLAY WS-CACHE-HITS.
076200     DISPLAY "******** NORMAL END OF JOB TCKCLSS ********".
076300 900-EXIT.
076400     EXIT.
076500 
076600******************************************************************
076700* 950 - READ THE NEXT TICKET RECORD.                             *
076800******************************************************************
076900 950-READ-TICKET.
077000     MOVE "950-READ-TICKET" TO WS-PARA-NAME.
077100     READ TICKET-FILE INTO TICKET-REC
077200         AT END
077300             MOVE "N" TO MORE-DATA-SW
077400             GO TO 950-EXIT
077500     END-READ.
077600 950-EXIT.
077700     EXIT.
077800 
077900******************************************************************
078000* 950-PRINT-SUMMARY - THE END-OF-RUN CONTROL-TOTALS BLOCK.       *
078100* NAMED SEPARATELY FROM 950-READ-TICKET SO EACH PARAGRAPH KEEPS  *
078200* ITS OWN THRU RANGE.                                            *
078300******************************************************************
078400 950-PRINT-SUMMARY.
078500     MOVE "950-PRINT-SUMMARY" TO WS-PARA-NAME.
078600     WRITE RPT-REC FROM WS-BLANK-LINE
078700         AFTER ADVANCING 1.
078800     WRITE RPT-REC FROM WS-TITLE-LINE
078900         AFTER ADVANCING 1.
079000     MOVE WS-TICKETS-READ TO SUMM-READ-O.
079100     WRITE RPT-REC FROM WS-SUMM-READ-LINE
079200         AFTER ADVANCING 1.
079300     MOVE WS-CACHE-HITS TO SUMM-HITS-O.
079400     WRITE RPT-REC FROM WS-SUMM-HITS-LINE
079500         AFTER ADVANCING 1.
079600     MOVE WS-APPLIED-COUNT TO SUMM-APPL-O.
079700     WRITE RPT-REC FROM WS-SUMM-APPL-LINE
079800         AFTER ADVANCING 1.
079900     MOVE WS-PARTIAL-COUNT TO SUMM-PART-O.
080000     WRITE RPT-REC FROM WS-SUMM-PART-LINE
080100         AFTER ADVANCING 1.
080200     MOVE WS-MANUAL-COUNT TO SUMM-MANL-O.
080300     WRITE RPT-REC FROM WS-SUMM-MANL-LINE
080400         AFTER ADVANCING 1.
080500     MOVE WS-NOT-APPLIED-COUNT TO SUMM-NAPL-O.
080600     WRITE RPT-REC FROM WS-SUMM-NAPL-LINE
080700         AFTER ADVANCING 1.
080800     MOVE WS-URGENT-COUNT TO SUMM-URGT-O.
080900     WRITE RPT-REC FROM WS-SUMM-URGT-LINE
081000         AFTER ADVANCING 1.
081100     MOVE WS-SEVERITY-COUNT TO SUMM-SEVR-O.
081200     WRITE RPT-REC FROM WS-SUMM-SEVR-LINE
081300         AFTER ADVANCING 1.
081400 950-PRINT-SUMMARY-EXIT.
081500     EXIT.
