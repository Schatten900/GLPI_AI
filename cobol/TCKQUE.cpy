000100******************************************************************
000200* QUE-CATALOG                                                   *
000300*        COPYLIB(SVCDESK.COPYLIB(TCKQUE))                       *
000400* COMPILED-IN REFERENCE TABLE OF THE 9 SUPPORT-QUEUE NAMES.     *
000500* LOADED AT COMPILE TIME - NO RUN-TIME FILE OR DATABASE READ    *
000600* IS NEEDED TO POPULATE THIS TABLE.                             *
000700******************************************************************
000800* CHANGE LOG                                                    *
000900* 04/02/97 RDH  ORIGINAL 9-QUEUE TABLE, CARRIED OVER FROM THE   *
001000*               HELP DESK'S DISPATCH SPREADSHEET               *
001100* 01/06/99 RDH  Y2K REVIEW - NO DATE FIELDS IN THIS TABLE, N/C  *
001200* 02/11/03 KLP  TCKCATL NOW RESOLVES THE FALLBACK QUEUE'S OWN   *
001300*               NAME OUT OF THIS TABLE (Q-001) INSTEAD OF THE   *
001400*               CLASSIFIER CARRYING A SEPARATE HARD-CODED       *
001500*               COPY OF THE SAME TEXT                TKT-0302  *
001600******************************************************************
001700 01  WS-QUE-TABLE-VALUES.
001800     05  FILLER             PIC X(30) VALUE
001900         "Q-001Service Desk (1o Nivel)  ".
002000     05  FILLER             PIC X(30) VALUE
002100         "Q-010Identidade e Acesso      ".
002200     05  FILLER             PIC X(30) VALUE
002300         "Q-020Estacoes de Trabalho     ".
002400     05  FILLER             PIC X(30) VALUE
002500         "Q-030Software e Aplicacoes    ".
002600     05  FILLER             PIC X(30) VALUE
002700         "Q-040Impressoras              ".
002800     05  FILLER             PIC X(30) VALUE
002900         "Q-050Banco de Dados           ".
003000     05  FILLER             PIC X(30) VALUE
003100         "Q-060Infraestrutura           ".
003200     05  FILLER             PIC X(30) VALUE
003300         "Q-070Sistemas Corporativos    ".
003400     05  FILLER             PIC X(30) VALUE
003500         "Q-080Manutencoes e Projetos   ".
003600******************************************************************
003700* TABLE VIEW - REDEFINES THE LITERAL BLOCK ABOVE AS 9 FIXED-    *
003800* WIDTH ENTRIES, SEARCHABLE BY QUE-ID.                          *
003900******************************************************************
004000 01  WS-QUE-TABLE REDEFINES WS-QUE-TABLE-VALUES.
004100     05  QUE-ENTRY OCCURS 9 TIMES
004200                 INDEXED BY QUE-IDX.
004300         10  QUE-ID                 PIC X(05).
004400         10  QUE-NAME               PIC X(25).
